000100******************************************************************
000200*    ITEMCOPY  --  INVOICE-ITEM (LINE) TRANSACTION RECORD LAYOUT
000300*    SORTED BY INVOICE ID, LINE NO AHEAD OF RPST010.
000400******************************************************************
000500*    DATE      PROGRAMMER      CHANGE
000600*    --------  --------------  ------------------------------
000700*    04/18/88  J SAYLES        ORIGINAL LAYOUT
000800*    07/09/92  D STOUT         CLAIMED TOTAL KEPT ON THE LINE
000900*                              SO RPST010 CAN VALIDATE IT
001000******************************************************************
001100 01  ITEM-REC.
001200     05  ITEM-KEY.
001300         10  ITM-INVOICE-ID      PIC 9(6).
001400         10  ITM-LINE-NO         PIC 9(3).
001500     05  ITM-DESCRIPTION         PIC X(30).
001600     05  ITM-QUANTITY            PIC S9(5)V99 COMP-3.
001700     05  ITM-UNIT-PRICE          PIC S9(10)V99 COMP-3.
001800     05  ITM-DISCOUNT            PIC S9(10)V99 COMP-3.
001900     05  ITM-TOTAL-AMOUNT        PIC S9(10)V99 COMP-3.
002000     05  FILLER                  PIC X(20).
