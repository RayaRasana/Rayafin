000100******************************************************************
000200*    PROVCOPY  --  PROVISIONING-REQUEST (OWNER/TENANT SETUP)
000300*    TRANSACTION RECORD LAYOUT, READ BY RPRV060 IN ARRIVAL ORDER.
000400******************************************************************
000500*    DATE      PROGRAMMER      CHANGE
000600*    --------  --------------  ------------------------------
000700*    11/09/94  R MCARDLE       ORIGINAL LAYOUT
000800*    06/02/98  D STOUT         DEFAULT COMMISSION PCT IS 20.00
000900******************************************************************
001000 01  PROVISION-REC.
001100     05  PRV-COMPANY-NAME        PIC X(40).
001200     05  PRV-OWNER-EMAIL         PIC X(40).
001300     05  PRV-OWNER-NAME          PIC X(30).
001400     05  PRV-PASSWORD            PIC X(20).
001500     05  PRV-COMM-PERCENT        PIC S9(3)V99 COMP-3.
001600     05  FILLER                  PIC X(10).
