000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RAYAFIN SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. RPRV060.
000700 AUTHOR. R MCARDLE.
000800 INSTALLATION. RAYAFIN SYSTEMS GROUP - BATCH ACCOUNTING.
000900 DATE-WRITTEN. 11/09/94.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200****************************************************************
001300* RPRV060 -- OWNER / TENANT PROVISIONING
001400*
001500* READS THE PROVISIONING-REQUEST FILE IN ARRIVAL ORDER.  EACH
001600* REQUEST NAMES A COMPANY AND AN OWNER; THE RUN VALIDATES THE
001700* FIELDS AND THEN IDEMPOTENTLY REUSES OR CREATES THE COMPANY,
001800* THE OWNER USER, AND THE OWNER MEMBERSHIP LINKING THEM.  A
001900* SECOND REQUEST NAMING A COMPANY OR EMAIL ALREADY SEEN THIS
002000* RUN (OR ALREADY ON THE MASTER FILES) REUSES THE EXISTING ROW
002100* RATHER THAN DUPLICATING IT.
002200*
002300* NOTE WELL -- THIS PROGRAM DOES NOT REWRITE THE COMPANY, USER
002400* OR MEMBER MASTER FILES.  THOSE STAY INPUT-ONLY HERE; THE
002500* NEWLY ASSIGNED IDS LIVE ONLY IN THIS RUN'S IN-MEMORY TABLES.
002600* THE NIGHTLY MASTER-FILE REBUILD THAT FOLDS THESE ROWS BACK
002700* INTO THE SORTED MASTERS IS A SEPARATE JOB STEP, NOT PART OF
002800* THIS PROGRAM.
002900****************************************************************
003000*    CHANGE LOG
003100*
003200*    DATE      PROGRAMMER      REQUEST    DESCRIPTION
003300*    --------  --------------  ---------  ----------------------
003400*    11/09/94  R MCARDLE       RF-0163    ORIGINAL PROGRAM
003500*    08/11/97  D STOUT         RF-0274    DEFAULT COMMISSION
003600*                                         PERCENT OF 20.00 WHEN
003700*                                         THE FIELD IS BLANK OR
003800*                                         ZERO
003900*    02/19/99  R MCARDLE       RF-0305    Y2K -- REVIEWED, NO
004000*                                         DATE FIELDS ON THE
004100*                                         PROVISIONING RECORD
004200*    04/14/01  T OKONKWO       RF-0333    EXISTING MEMBERSHIP IS
004300*                                         NOW PROMOTED TO OWNER
004400*                                         AND ITS PERCENT
004500*                                         REFRESHED INSTEAD OF
004600*                                         BEING LEFT ALONE
004700****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS PROVISION-ALPHA IS 'A' THRU 'Z'
005500     UPSI-0 IS RERUN-SWITCH.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT PROVISION-FILE ASSIGN TO PRVFILE
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS IS WS-PRVFILE-STATUS.
006200
006300     SELECT COMPANY-FILE ASSIGN TO COMPFILE
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS IS WS-COMPFILE-STATUS.
006600
006700     SELECT USER-FILE ASSIGN TO USERFILE
006800         ACCESS IS SEQUENTIAL
006900         FILE STATUS IS WS-USERFILE-STATUS.
007000
007100     SELECT MEMBER-FILE ASSIGN TO MEMBFILE
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS IS WS-MEMBFILE-STATUS.
007400
007500     SELECT REPORT-FILE ASSIGN TO RPTFILE
007600         FILE STATUS IS WS-REPORT-STATUS.
007700
007800     SELECT ERROR-FILE ASSIGN TO ERRFILE
007900         FILE STATUS IS WS-ERRFILE-STATUS.
008000
008100****************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  PROVISION-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 COPY PROVCOPY.
008900
009000 FD  COMPANY-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 COPY COMPCOPY.
009400
009500 FD  USER-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 COPY USERCOPY.
009900
010000 FD  MEMBER-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 COPY MEMBCOPY.
010400
010500 FD  REPORT-FILE
010600     RECORDING MODE IS F.
010700 01  REPORT-RECORD               PIC X(80).
010800
010900 FD  ERROR-FILE
011000     RECORDING MODE IS F.
011100 01  ERROR-RECORD                PIC X(80).
011200
011300****************************************************************
011400 WORKING-STORAGE SECTION.
011500****************************************************************
011600*
011700 01  SYSTEM-DATE-AND-TIME.
011800     05  CURRENT-DATE.
011900         10  CURRENT-YEAR            PIC 9(2).
012000         10  CURRENT-MONTH           PIC 9(2).
012100         10  CURRENT-DAY             PIC 9(2).
012200     05  CURRENT-TIME.
012300         10  CURRENT-HOUR            PIC 9(2).
012400         10  CURRENT-MINUTE          PIC 9(2).
012500         10  CURRENT-SECOND          PIC 9(2).
012600         10  CURRENT-HNDSEC          PIC 9(2).
012700*
012800 01  WS-FIELDS.
012900     05  WS-PRVFILE-STATUS       PIC X(2)  VALUE SPACES.
013000         88  PRVFILE-OK          VALUE '00'.
013100         88  PRVFILE-EOF         VALUE '10'.
013200     05  WS-COMPFILE-STATUS      PIC X(2)  VALUE SPACES.
013300         88  COMPFILE-OK         VALUE '00'.
013400         88  COMPFILE-EOF        VALUE '10'.
013500     05  WS-USERFILE-STATUS      PIC X(2)  VALUE SPACES.
013600         88  USERFILE-OK         VALUE '00'.
013700         88  USERFILE-EOF        VALUE '10'.
013800     05  WS-MEMBFILE-STATUS      PIC X(2)  VALUE SPACES.
013900         88  MEMBFILE-OK         VALUE '00'.
014000         88  MEMBFILE-EOF        VALUE '10'.
014100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
014200     05  WS-ERRFILE-STATUS       PIC X(2)  VALUE SPACES.
014300     05  WS-PRV-EOF              PIC X     VALUE 'N'.
014400         88  PRV-EOF             VALUE 'Y'.
014500     05  WS-REQUEST-VALID-SW     PIC X     VALUE 'Y'.
014600         88  REQUEST-IS-VALID    VALUE 'Y'.
014700     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.
014800     05  WS-COMPANY-WAS-CREATED  PIC X     VALUE 'N'.
014900         88  COMPANY-WAS-CREATED VALUE 'Y'.
015000     05  WS-USER-WAS-CREATED     PIC X     VALUE 'N'.
015100         88  USER-WAS-CREATED    VALUE 'Y'.
015200     05  WS-MEMBER-WAS-CREATED   PIC X     VALUE 'N'.
015300         88  MEMBER-WAS-CREATED  VALUE 'Y'.
015400*
015500 01  WS-CURR-DATE-N              PIC 9(6) COMP-3.
015600 01  WS-CURR-DATE-X REDEFINES WS-CURR-DATE-N.
015700     05  WS-CURR-DATE-YY         PIC 9(2).
015800     05  WS-CURR-DATE-MM         PIC 9(2).
015900     05  WS-CURR-DATE-DD         PIC 9(2).
016000*
016100 01  WS-PRVFILE-STATUS-N REDEFINES WS-PRVFILE-STATUS PIC 99.
016200*
016300 01  WS-COMPANY-TABLE.
016400     05  WS-COMP-TAB-COUNT       PIC S9(5)  COMP  VALUE +0.
016500     05  WS-COMP-TAB-ENTRY       OCCURS 2000 TIMES
016600                                 INDEXED BY WS-COMP-TAB-IX.
016700         10  WS-COMP-TAB-ID      PIC 9(6).
016800         10  WS-COMP-TAB-NAME    PIC X(40).
016900*
017000 01  WS-USER-TABLE.
017100     05  WS-USER-TAB-COUNT       PIC S9(5)  COMP  VALUE +0.
017200     05  WS-USER-TAB-ENTRY       OCCURS 5000 TIMES
017300                                 INDEXED BY WS-USER-TAB-IX.
017400         10  WS-USER-TAB-ID      PIC 9(6).
017500         10  WS-USER-TAB-EMAIL   PIC X(40).
017600         10  WS-USER-TAB-NAME    PIC X(30).
017700*
017800 01  WS-MEMBER-TABLE.
017900     05  WS-MEMB-TAB-COUNT       PIC S9(5)  COMP  VALUE +0.
018000     05  WS-MEMB-TAB-ENTRY       OCCURS 5000 TIMES
018100                                 INDEXED BY WS-MEMB-TAB-IX.
018200         10  WS-MEMB-TAB-COMPANY PIC 9(6).
018300         10  WS-MEMB-TAB-USER    PIC 9(6).
018400         10  WS-MEMB-TAB-ROLE    PIC X(10).
018500         10  WS-MEMB-TAB-PERCENT PIC S9(3)V99 COMP-3.
018600*
018700 01  WORK-VARIABLES.
018800     05  WS-NEXT-COMPANY-ID      PIC 9(6)   VALUE ZERO.
018900     05  WS-NEXT-USER-ID         PIC 9(6)   VALUE ZERO.
019000     05  WS-FOUND-COMPANY-ID     PIC 9(6)   VALUE ZERO.
019100     05  WS-FOUND-USER-ID        PIC 9(6)   VALUE ZERO.
019150     05  WS-FOUND-MEMBER-IX      PIC S9(5)  COMP  VALUE +0.
019200     05  WS-USE-PERCENT          PIC S9(3)V99 COMP-3 VALUE ZERO.
019300     05  WS-PASSWORD-LEN         PIC S9(4)  COMP  VALUE +0.
019400     05  WS-AT-SIGN-COUNT        PIC S9(4)  COMP  VALUE +0.
019500     05  WS-SCAN-IX              PIC S9(4)  COMP  VALUE +0.
019600     05  WS-SCAN-IX-X REDEFINES WS-SCAN-IX PIC S9999.
019650*
019680 77  WS-PRV-PASS-CNT              PIC S9(7) COMP VALUE +0.
019690 77  WS-PRV-PASS-CNT-X REDEFINES WS-PRV-PASS-CNT PIC S9(7).
019700*
019800 01  REPORT-TOTALS.
019900     05  NUM-REQUESTS-READ       PIC S9(9)  COMP-3  VALUE +0.
020000     05  NUM-REQUESTS-REJECTED   PIC S9(9)  COMP-3  VALUE +0.
020100     05  NUM-COMPANIES-CREATED   PIC S9(9)  COMP-3  VALUE +0.
020200     05  NUM-COMPANIES-REUSED    PIC S9(9)  COMP-3  VALUE +0.
020300     05  NUM-USERS-CREATED       PIC S9(9)  COMP-3  VALUE +0.
020400     05  NUM-USERS-REUSED        PIC S9(9)  COMP-3  VALUE +0.
020500     05  NUM-MEMBERS-CREATED     PIC S9(9)  COMP-3  VALUE +0.
020600     05  NUM-MEMBERS-REUSED      PIC S9(9)  COMP-3  VALUE +0.
020700*
020800*        *******************
020900*            REPORT LINES
021000*        *******************
021100 01  ERR-MSG-BAD-REQUEST.
021200     05  FILLER PIC X(24) VALUE 'REJECTED PROVISION REQ -'.
021300     05  ERR-MSG-COMPANY-NAME    PIC X(40).
021400     05  FILLER                  PIC X(1) VALUE SPACES.
021500     05  ERR-MSG-REASON          PIC X(15).
021600 01  RPT-HEADER1.
021700     05  FILLER                  PIC X(40)
021800               VALUE 'RAYAFIN PROVISIONING REPORT       DATE: '.
021900     05  RPT-MM                  PIC 99.
022000     05  FILLER                  PIC X     VALUE '/'.
022100     05  RPT-DD                  PIC 99.
022200     05  FILLER                  PIC X     VALUE '/'.
022300     05  RPT-YY                  PIC 99.
022400     05  FILLER                  PIC X(20)
022500                    VALUE ' (MM/DD/YY)   TIME: '.
022600     05  RPT-HH                  PIC 99.
022700     05  FILLER                  PIC X     VALUE ':'.
022800     05  RPT-MIN                 PIC 99.
022900     05  FILLER                  PIC X(13) VALUE SPACES.
023000 01  RPT-SECTION-HDR.
023100     05  FILLER PIC X(40) VALUE
023200         'SECTION 4 -- OWNER/TENANT PROVISIONING'.
023300     05  FILLER PIC X(40) VALUE SPACES.
023400 01  RPT-STATS-LINE.
023500     05  RPT-STATS-TEXT          PIC X(40).
023600     05  RPT-STATS-COUNT         PIC ZZZ,ZZZ,ZZ9.
023700     05  FILLER                  PIC X(32) VALUE SPACES.
023800*
023900****************************************************************
024000 PROCEDURE DIVISION.
024100****************************************************************
024200
024300 000-MAIN.
024400     ACCEPT CURRENT-DATE FROM DATE.
024500     ACCEPT CURRENT-TIME FROM TIME.
024600     DISPLAY 'RPRV060 STARTED DATE = ' CURRENT-MONTH '/'
024700            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
024800
024900     PERFORM 700-OPEN-FILES THRU 700-EXIT.
025000     PERFORM 705-LOAD-COMPANY-TABLE THRU 705-EXIT.
025100     PERFORM 706-LOAD-USER-TABLE THRU 706-EXIT.
025200     PERFORM 707-LOAD-MEMBER-TABLE THRU 707-EXIT.
025300     PERFORM 800-INIT-REPORT THRU 800-EXIT.
025400
025500     PERFORM 710-READ-PROVISION-FILE THRU 710-EXIT.
025600     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
025700             UNTIL PRV-EOF.
025800
025900     PERFORM 850-REPORT-PROVISION-STATS THRU 850-EXIT.
026000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
026050     IF RERUN-SWITCH
026060         DISPLAY 'RPRV060 PASSES=' WS-PRV-PASS-CNT-X
026070     END-IF.
026100
026200     GOBACK.
026300
026400 100-PROCESS-REQUESTS.
026410     ADD +1 TO NUM-REQUESTS-READ.
026420     ADD +1 TO WS-PRV-PASS-CNT.
026430     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT.
026440
026450     IF REQUEST-IS-VALID
026460         GO TO 100-PROVISION
026470     END-IF.
026480     ADD +1 TO NUM-REQUESTS-REJECTED.
026490     PERFORM 299-REPORT-REJECTED-REQUEST THRU 299-EXIT.
026495     GO TO 100-NEXT-REQUEST.
026900 100-PROVISION.
026910     PERFORM 210-FIND-OR-CREATE-COMPANY THRU 210-EXIT.
026920     PERFORM 220-FIND-OR-CREATE-USER THRU 220-EXIT.
026930     PERFORM 230-FIND-OR-CREATE-MEMBERSHIP THRU 230-EXIT.
027150 100-NEXT-REQUEST.
027200
027300     PERFORM 710-READ-PROVISION-FILE THRU 710-EXIT.
027350 100-EXIT.
027360     EXIT.
027800
027900 200-VALIDATE-REQUEST.
028000     MOVE 'Y' TO WS-REQUEST-VALID-SW.
028100     MOVE SPACES TO WS-REJECT-REASON.
028200
028300     IF PRV-COMPANY-NAME = SPACES
028400         MOVE 'N' TO WS-REQUEST-VALID-SW
028500         MOVE 'BLANK-COMPANY-NAME' TO WS-REJECT-REASON
028600     END-IF.
028700
028800     IF WS-REQUEST-VALID-SW = 'Y' AND PRV-OWNER-NAME = SPACES
028900         MOVE 'N' TO WS-REQUEST-VALID-SW
029000         MOVE 'BLANK-OWNER-NAME' TO WS-REJECT-REASON
029100     END-IF.
029200
029300     IF WS-REQUEST-VALID-SW = 'Y'
029400         MOVE 0 TO WS-AT-SIGN-COUNT
029500         INSPECT PRV-OWNER-EMAIL TALLYING WS-AT-SIGN-COUNT
029600                 FOR ALL '@'
029700         IF PRV-OWNER-EMAIL = SPACES OR WS-AT-SIGN-COUNT = 0
029800             MOVE 'N' TO WS-REQUEST-VALID-SW
029900             MOVE 'BAD-EMAIL' TO WS-REJECT-REASON
030000         END-IF
030100     END-IF.
030200
030300     IF WS-REQUEST-VALID-SW = 'Y'
030400         PERFORM 205-CHECK-PASSWORD-LENGTH THRU 205-EXIT
030500         IF WS-PASSWORD-LEN < 6
030600             MOVE 'N' TO WS-REQUEST-VALID-SW
030700             MOVE 'SHORT-PASSWORD' TO WS-REJECT-REASON
030800         END-IF
030900     END-IF.
031000
031100     IF WS-REQUEST-VALID-SW = 'Y'
031200         IF PRV-COMM-PERCENT < 0 OR PRV-COMM-PERCENT > 100
031300             MOVE 'N' TO WS-REQUEST-VALID-SW
031400             MOVE 'BAD-COMM-PERCENT' TO WS-REJECT-REASON
031500         END-IF
031600     END-IF.
031700
031800     IF WS-REQUEST-VALID-SW = 'Y' AND PRV-COMM-PERCENT = 0
031900         MOVE 20.00 TO WS-USE-PERCENT
032000     ELSE
032100         MOVE PRV-COMM-PERCENT TO WS-USE-PERCENT
032200     END-IF.
032300
032310 200-EXIT.
032320     EXIT.
032330
032400 205-CHECK-PASSWORD-LENGTH.
032500*
032600*    NO INSTRINSIC LENGTH FUNCTION ON THIS COMPILER -- WALK THE
032700*    FIELD BACKWARDS FROM ITS LAST CHARACTER UNTIL A NON-SPACE
032800*    TURNS UP.  WHAT IS LEFT IN WS-SCAN-IX IS THE TRIMMED LENGTH.
032900*
033000     MOVE 20 TO WS-SCAN-IX.
033100     PERFORM 206-BACK-UP-ONE-CHAR THRU 206-EXIT
033150         UNTIL WS-SCAN-IX = 0
033200                OR PRV-PASSWORD(WS-SCAN-IX:1) NOT = SPACE.
033400     MOVE WS-SCAN-IX TO WS-PASSWORD-LEN.
033410
033415 205-EXIT.
033418     EXIT.
033420
033450 206-BACK-UP-ONE-CHAR.
033480     SUBTRACT 1 FROM WS-SCAN-IX.
033500
033510 206-EXIT.
033520     EXIT.
033600
033700 210-FIND-OR-CREATE-COMPANY.
033800     MOVE 0 TO WS-FOUND-COMPANY-ID.
033900     SET WS-COMP-TAB-IX TO 1.
034000     PERFORM 211-SCAN-COMPANY-ENTRY THRU 211-EXIT
034050         UNTIL WS-COMP-TAB-IX > WS-COMP-TAB-COUNT.
034070     PERFORM 212-APPLY-COMPANY-RESULT THRU 212-EXIT.
034090
034095 210-EXIT.
034098     EXIT.
034800
034810 211-SCAN-COMPANY-ENTRY.
034820     IF WS-COMP-TAB-NAME(WS-COMP-TAB-IX) = PRV-COMPANY-NAME
034830         MOVE WS-COMP-TAB-ID(WS-COMP-TAB-IX) TO
034840                                   WS-FOUND-COMPANY-ID
034850         SET WS-COMP-TAB-IX TO WS-COMP-TAB-COUNT
034860     END-IF.
034870     SET WS-COMP-TAB-IX UP BY 1.
034872
034873 211-EXIT.
034874     EXIT.
034875
034880 212-APPLY-COMPANY-RESULT.
034890     IF WS-FOUND-COMPANY-ID NOT = 0
035000         MOVE 'N' TO WS-COMPANY-WAS-CREATED
035100         ADD +1 TO NUM-COMPANIES-REUSED
035200     ELSE
035300         ADD +1 TO WS-NEXT-COMPANY-ID
035400         MOVE WS-NEXT-COMPANY-ID TO WS-FOUND-COMPANY-ID
035500         ADD +1 TO WS-COMP-TAB-COUNT
035600         MOVE WS-NEXT-COMPANY-ID TO
035700                           WS-COMP-TAB-ID(WS-COMP-TAB-COUNT)
035800         MOVE PRV-COMPANY-NAME   TO
035900                           WS-COMP-TAB-NAME(WS-COMP-TAB-COUNT)
036000         MOVE 'Y' TO WS-COMPANY-WAS-CREATED
036100         ADD +1 TO NUM-COMPANIES-CREATED
036200     END-IF.
036250
036260 212-EXIT.
036270     EXIT.
036300
036400 220-FIND-OR-CREATE-USER.
036500     MOVE 0 TO WS-FOUND-USER-ID.
036600     SET WS-USER-TAB-IX TO 1.
036700     PERFORM 221-SCAN-USER-ENTRY THRU 221-EXIT
036750         UNTIL WS-USER-TAB-IX > WS-USER-TAB-COUNT.
036780     PERFORM 222-APPLY-USER-RESULT THRU 222-EXIT.
037000
037010 220-EXIT.
037020     EXIT.
037500
037510 221-SCAN-USER-ENTRY.
037520     IF WS-USER-TAB-EMAIL(WS-USER-TAB-IX) = PRV-OWNER-EMAIL
037530         MOVE WS-USER-TAB-ID(WS-USER-TAB-IX) TO
037540                                   WS-FOUND-USER-ID
037550         SET WS-USER-TAB-IX TO WS-USER-TAB-COUNT
037560     END-IF.
037570     SET WS-USER-TAB-IX UP BY 1.
037572
037573 221-EXIT.
037574     EXIT.
037575
037580 222-APPLY-USER-RESULT.
037600     IF WS-FOUND-USER-ID NOT = 0
037700         MOVE 'N' TO WS-USER-WAS-CREATED
037800         ADD +1 TO NUM-USERS-REUSED
037900     ELSE
038000         ADD +1 TO WS-NEXT-USER-ID
038100         MOVE WS-NEXT-USER-ID TO WS-FOUND-USER-ID
038200         ADD +1 TO WS-USER-TAB-COUNT
038300         MOVE WS-NEXT-USER-ID  TO
038400                           WS-USER-TAB-ID(WS-USER-TAB-COUNT)
038500         MOVE PRV-OWNER-EMAIL  TO
038600                           WS-USER-TAB-EMAIL(WS-USER-TAB-COUNT)
038700         MOVE PRV-OWNER-NAME   TO
038800                           WS-USER-TAB-NAME(WS-USER-TAB-COUNT)
038900         MOVE 'Y' TO WS-USER-WAS-CREATED
039000         ADD +1 TO NUM-USERS-CREATED
039100     END-IF.
039150
039160 222-EXIT.
039170     EXIT.
039200
039300 230-FIND-OR-CREATE-MEMBERSHIP.
039400     MOVE 'N' TO WS-MEMBER-WAS-CREATED.
039450     MOVE 0 TO WS-FOUND-MEMBER-IX.
039500     SET WS-MEMB-TAB-IX TO 1.
039600     PERFORM 231-SCAN-MEMBER-ENTRY THRU 231-EXIT
039650         UNTIL WS-MEMB-TAB-IX > WS-MEMB-TAB-COUNT.
039680     PERFORM 232-APPLY-MEMBER-RESULT THRU 232-EXIT.
040680
040690 230-EXIT.
040695     EXIT.
040700
040710 231-SCAN-MEMBER-ENTRY.
040720     IF WS-MEMB-TAB-COMPANY(WS-MEMB-TAB-IX) = WS-FOUND-COMPANY-ID
040730        AND WS-MEMB-TAB-USER(WS-MEMB-TAB-IX) = WS-FOUND-USER-ID
040740         SET WS-FOUND-MEMBER-IX TO WS-MEMB-TAB-IX
040745         SET WS-MEMB-TAB-IX TO WS-MEMB-TAB-COUNT
040746     END-IF.
040747     SET WS-MEMB-TAB-IX UP BY 1.
040748
040749 231-EXIT.
040751     EXIT.
040753 232-APPLY-MEMBER-RESULT.
040755     IF WS-FOUND-MEMBER-IX NOT = 0
040800*
040850*        RF-0333 -- PROMOTE THE EXISTING ROW TO OWNER AND
040875*        REFRESH ITS PERCENT, EVEN IF IT WAS SOME OTHER ROLE.
040890*
040900         SET WS-MEMB-TAB-IX TO WS-FOUND-MEMBER-IX
040950         MOVE 'OWNER' TO WS-MEMB-TAB-ROLE(WS-MEMB-TAB-IX)
040975         MOVE WS-USE-PERCENT TO
040990                        WS-MEMB-TAB-PERCENT(WS-MEMB-TAB-IX)
041000         ADD +1 TO NUM-MEMBERS-REUSED
041050     ELSE
041060         ADD +1 TO WS-MEMB-TAB-COUNT
041070         MOVE WS-FOUND-COMPANY-ID TO
041080                        WS-MEMB-TAB-COMPANY(WS-MEMB-TAB-COUNT)
041090         MOVE WS-FOUND-USER-ID    TO
041095                        WS-MEMB-TAB-USER(WS-MEMB-TAB-COUNT)
041100         MOVE 'OWNER'             TO
041105                        WS-MEMB-TAB-ROLE(WS-MEMB-TAB-COUNT)
041110         MOVE WS-USE-PERCENT      TO
041115                        WS-MEMB-TAB-PERCENT(WS-MEMB-TAB-COUNT)
041120         MOVE 'Y' TO WS-MEMBER-WAS-CREATED
041150         ADD +1 TO NUM-MEMBERS-CREATED
041160     END-IF.
041170
041180 232-EXIT.
041190     EXIT.
041200
041300 299-REPORT-REJECTED-REQUEST.
041400     MOVE PRV-COMPANY-NAME TO ERR-MSG-COMPANY-NAME.
041500     MOVE WS-REJECT-REASON TO ERR-MSG-REASON.
041600     WRITE ERROR-RECORD FROM ERR-MSG-BAD-REQUEST.
041650
041680 299-EXIT.
041690     EXIT.
041700
041800 700-OPEN-FILES.
041900     OPEN INPUT  PROVISION-FILE
042000                 COMPANY-FILE
042100                 USER-FILE
042200                 MEMBER-FILE
042300          OUTPUT REPORT-FILE
042400                 ERROR-FILE.
042500     IF NOT PRVFILE-OK
042600         DISPLAY 'ERROR OPENING PROVISION FILE. RC: '
042700                 WS-PRVFILE-STATUS
042800         DISPLAY 'TERMINATING RPRV060 DUE TO FILE ERROR'
042900         MOVE 16 TO RETURN-CODE
043000         MOVE 'Y' TO WS-PRV-EOF
043100     END-IF.
043150
043180 700-EXIT.
043190     EXIT.
043200
043300 705-LOAD-COMPANY-TABLE.
043310     PERFORM 705A-READ-COMPANY-MASTER THRU 705A-EXIT.
043320     PERFORM 705B-BUILD-COMPANY-ENTRY THRU 705B-EXIT
043325         UNTIL COMPFILE-EOF.
043327
043328 705-EXIT.
043329     EXIT.
043330
043340 705A-READ-COMPANY-MASTER.
043400     READ COMPANY-FILE
043500         AT END
043600             SET COMPFILE-EOF TO TRUE
043700     END-READ.
043750
043780 705A-EXIT.
043790     EXIT.
043800
043900 705B-BUILD-COMPANY-ENTRY.
044000     ADD +1 TO WS-COMP-TAB-COUNT.
044010     MOVE COMPANY-ID   TO
044100                      WS-COMP-TAB-ID(WS-COMP-TAB-COUNT).
044200     MOVE COMPANY-NAME TO
044300                      WS-COMP-TAB-NAME(WS-COMP-TAB-COUNT).
044400     IF COMPANY-ID > WS-NEXT-COMPANY-ID
044500         MOVE COMPANY-ID TO WS-NEXT-COMPANY-ID
044600     END-IF.
044700     PERFORM 705A-READ-COMPANY-MASTER THRU 705A-EXIT.
044800
044820 705B-EXIT.
044830     EXIT.
044850
045000 706-LOAD-USER-TABLE.
045010     PERFORM 706A-READ-USER-MASTER THRU 706A-EXIT.
045020     PERFORM 706B-BUILD-USER-ENTRY THRU 706B-EXIT
045025         UNTIL USERFILE-EOF.
045027
045028 706-EXIT.
045029     EXIT.
045030
045040 706A-READ-USER-MASTER.
045100     READ USER-FILE
045200         AT END
045300             SET USERFILE-EOF TO TRUE
045400     END-READ.
045450
045480 706A-EXIT.
045490     EXIT.
045500
045600 706B-BUILD-USER-ENTRY.
045700     ADD +1 TO WS-USER-TAB-COUNT.
045710     MOVE USER-ID      TO
045800                      WS-USER-TAB-ID(WS-USER-TAB-COUNT).
045900     MOVE USER-EMAIL   TO
046000                      WS-USER-TAB-EMAIL(WS-USER-TAB-COUNT).
046100     MOVE USER-FULL-NAME TO
046200                      WS-USER-TAB-NAME(WS-USER-TAB-COUNT).
046300     IF USER-ID > WS-NEXT-USER-ID
046400         MOVE USER-ID TO WS-NEXT-USER-ID
046500     END-IF.
046600     PERFORM 706A-READ-USER-MASTER THRU 706A-EXIT.
046700
046720 706B-EXIT.
046730     EXIT.
046750
046900 707-LOAD-MEMBER-TABLE.
046910     PERFORM 707A-READ-MEMBER-MASTER THRU 707A-EXIT.
046920     PERFORM 707B-BUILD-MEMBER-ENTRY THRU 707B-EXIT
046925         UNTIL MEMBFILE-EOF.
046927
046928 707-EXIT.
046929     EXIT.
046930
046940 707A-READ-MEMBER-MASTER.
047000     READ MEMBER-FILE
047100         AT END
047200             SET MEMBFILE-EOF TO TRUE
047300     END-READ.
047350
047380 707A-EXIT.
047390     EXIT.
047400
047500 707B-BUILD-MEMBER-ENTRY.
047510     ADD +1 TO WS-MEMB-TAB-COUNT.
047520     MOVE MEM-COMPANY-ID TO
047700                      WS-MEMB-TAB-COMPANY(WS-MEMB-TAB-COUNT).
047800     MOVE MEM-USER-ID    TO
047900                      WS-MEMB-TAB-USER(WS-MEMB-TAB-COUNT).
048000     MOVE MEM-ROLE       TO
048100                      WS-MEMB-TAB-ROLE(WS-MEMB-TAB-COUNT).
048200     MOVE MEM-COMM-PERCENT TO
048300                      WS-MEMB-TAB-PERCENT(WS-MEMB-TAB-COUNT).
048400     PERFORM 707A-READ-MEMBER-MASTER THRU 707A-EXIT.
048500
048520 707B-EXIT.
048530     EXIT.
048600
048700 710-READ-PROVISION-FILE.
048800     READ PROVISION-FILE
048900       AT END MOVE 'Y' TO WS-PRV-EOF.
049000     EVALUATE WS-PRVFILE-STATUS
049100        WHEN '00'
049200            CONTINUE
049300        WHEN '10'
049400            MOVE 'Y' TO WS-PRV-EOF
049500        WHEN OTHER
049600            DISPLAY 'PROVISION FILE I/O ERROR ON READ. RC: '
049700                    WS-PRVFILE-STATUS
049800            MOVE 'Y' TO WS-PRV-EOF
049900     END-EVALUATE.
049920
049940 710-EXIT.
049950     EXIT.
050000
050100 790-CLOSE-FILES.
050200     CLOSE PROVISION-FILE
050300           COMPANY-FILE
050400           USER-FILE
050500           MEMBER-FILE
050600           REPORT-FILE
050700           ERROR-FILE.
050750
050780 790-EXIT.
050790     EXIT.
050800
050900 800-INIT-REPORT.
051000     MOVE CURRENT-YEAR   TO RPT-YY.
051100     MOVE CURRENT-MONTH  TO RPT-MM.
051200     MOVE CURRENT-DAY    TO RPT-DD.
051300     MOVE CURRENT-HOUR   TO RPT-HH.
051400     MOVE CURRENT-MINUTE TO RPT-MIN.
051500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
051600     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.
051650
051680 800-EXIT.
051690     EXIT.
051700
051800 850-REPORT-PROVISION-STATS.
051900     MOVE 'REQUESTS READ:' TO RPT-STATS-TEXT.
052000     MOVE NUM-REQUESTS-READ TO RPT-STATS-COUNT.
052100     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 2.
052200
052300     MOVE 'REQUESTS REJECTED:' TO RPT-STATS-TEXT.
052400     MOVE NUM-REQUESTS-REJECTED TO RPT-STATS-COUNT.
052500     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
052600
052700     MOVE 'COMPANIES CREATED:' TO RPT-STATS-TEXT.
052800     MOVE NUM-COMPANIES-CREATED TO RPT-STATS-COUNT.
052900     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
053000
053100     MOVE 'COMPANIES REUSED:' TO RPT-STATS-TEXT.
053200     MOVE NUM-COMPANIES-REUSED TO RPT-STATS-COUNT.
053300     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
053400
053500     MOVE 'USERS CREATED:' TO RPT-STATS-TEXT.
053600     MOVE NUM-USERS-CREATED TO RPT-STATS-COUNT.
053700     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
053800
053900     MOVE 'USERS REUSED:' TO RPT-STATS-TEXT.
054000     MOVE NUM-USERS-REUSED TO RPT-STATS-COUNT.
054100     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
054200
054300     MOVE 'MEMBERSHIPS REUSED/PROMOTED:' TO RPT-STATS-TEXT.
054400     MOVE NUM-MEMBERS-REUSED TO RPT-STATS-COUNT.
054500     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
054600
054700     MOVE 'MEMBERSHIPS CREATED:' TO RPT-STATS-TEXT.
054800     MOVE NUM-MEMBERS-CREATED TO RPT-STATS-COUNT.
054900     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
054950
054980 850-EXIT.
054990     EXIT.
