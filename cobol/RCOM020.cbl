000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RAYAFIN SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. RCOM020.
000700 AUTHOR. D STOUT.
000800 INSTALLATION. RAYAFIN SYSTEMS GROUP - BATCH ACCOUNTING.
000900 DATE-WRITTEN. 03/09/88.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200****************************************************************
001300* RCOM020 -- COMMISSION SNAPSHOT ENGINE
001400*
001500* READS THE INVOICE MASTER AND, FOR EVERY INVOICE THAT HAS
001600* REACHED PAID STATUS, SNAPSHOTS A COMMISSION RECORD FOR THE
001700* SELLING USER AT THE PERCENT CURRENTLY ON THAT USER'S
001800* MEMBERSHIP.  AN INVOICE WHOSE SELLER HOLDS NO MEMBERSHIP IN
001900* THE INVOICE'S OWN COMPANY IS KICKED TO THE ERROR LISTING --
002000* NO SNAPSHOT IS WRITTEN FOR IT.
002100*
002200* SECTION 2 OF 3 OF THE NIGHTLY RUN REPORT -- SEE ALSO RPST010
002300* AND RADJ040.
002400****************************************************************
002500*    CHANGE LOG
002600*
002700*    DATE      PROGRAMMER      REQUEST    DESCRIPTION
002800*    --------  --------------  ---------  ----------------------
002900*    03/09/88  D STOUT         RF-0015    ORIGINAL PROGRAM
003000*    04/02/90  D STOUT         RF-0090    SKIP INVOICES NOT YET
003100*                                         PAID -- WAS SNAPSHOT-
003200*                                         TING ON SENT STATUS
003300*    05/04/91  J SAYLES        RF-0119    NO-MEMBERSHIP SELLER
003400*                                         GOES TO ERROR FILE,
003500*                                         NOT ABORT THE RUN
003600*    06/30/94  R MCARDLE       RF-0241    HALF-UP ROUNDING ON
003700*                                         COMMISSION AMOUNT
003800*    02/19/99  R MCARDLE       RF-0301    Y2K -- COM-ID SEQUENCE
003900*                                         NOW CARRIES 6 DIGITS
004000*    09/08/02  T OKONKWO       RF-0352    COMPANY SUBTOTAL WAS
004100*                                         NOT RESETTING BETWEEN
004200*                                         RUNS (CARRYOVER BUG)
004300****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS COMMISSION-ALPHA IS 'A' THRU 'Z'
005100     UPSI-0 IS RERUN-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT INVOICE-FILE ASSIGN TO INVFILE
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS IS WS-INVFILE-STATUS.
005800
005900     SELECT MEMBER-FILE ASSIGN TO MEMBFILE
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS IS WS-MEMBFILE-STATUS.
006200
006300     SELECT COMMISSION-FILE ASSIGN TO COMMFILE
006400         FILE STATUS IS WS-COMMFILE-STATUS.
006500
006600     SELECT REPORT-FILE ASSIGN TO RPTFILE
006700         FILE STATUS IS WS-REPORT-STATUS.
006800
006900     SELECT ERROR-FILE ASSIGN TO ERRFILE
007000         FILE STATUS IS WS-ERRFILE-STATUS.
007100
007200****************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  INVOICE-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 COPY INVCOPY.
008000
008100 FD  MEMBER-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 COPY MEMBCOPY.
008500
008600 FD  COMMISSION-FILE
008700     RECORDING MODE IS F.
008800 COPY COMMCOPY.
008900
009000 FD  REPORT-FILE
009100     RECORDING MODE IS F.
009200 01  REPORT-RECORD               PIC X(80).
009300
009400 FD  ERROR-FILE
009500     RECORDING MODE IS F.
009600 01  ERROR-RECORD                PIC X(80).
009700
009800****************************************************************
009900 WORKING-STORAGE SECTION.
010000****************************************************************
010100*
010200 01  SYSTEM-DATE-AND-TIME.
010300     05  CURRENT-DATE.
010400         10  CURRENT-YEAR            PIC 9(2).
010500         10  CURRENT-MONTH           PIC 9(2).
010600         10  CURRENT-DAY             PIC 9(2).
010700     05  CURRENT-TIME.
010800         10  CURRENT-HOUR            PIC 9(2).
010900         10  CURRENT-MINUTE          PIC 9(2).
011000         10  CURRENT-SECOND          PIC 9(2).
011100         10  CURRENT-HNDSEC          PIC 9(2).
011200*
011300 01  WS-FIELDS.
011400     05  WS-INVFILE-STATUS       PIC X(2)  VALUE SPACES.
011500         88  INVFILE-OK          VALUE '00'.
011600         88  INVFILE-EOF         VALUE '10'.
011700     05  WS-MEMBFILE-STATUS      PIC X(2)  VALUE SPACES.
011800         88  MEMBFILE-OK         VALUE '00'.
011900         88  MEMBFILE-EOF        VALUE '10'.
012000     05  WS-COMMFILE-STATUS      PIC X(2)  VALUE SPACES.
012100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
012200     05  WS-ERRFILE-STATUS       PIC X(2)  VALUE SPACES.
012300     05  WS-INVOICE-EOF          PIC X     VALUE 'N'.
012400         88  INVOICE-EOF         VALUE 'Y'.
012500     05  WS-FIRST-SNAP-SW        PIC X     VALUE 'Y'.
012600         88  FIRST-SNAPSHOT      VALUE 'Y'.
012700     05  WS-MEMBER-FOUND-SW      PIC X     VALUE 'N'.
012800         88  MEMBER-FOUND        VALUE 'Y'.
012900*
013000 01  WS-CURR-DATE-N              PIC 9(6) COMP-3.
013100 01  WS-CURR-DATE-X REDEFINES WS-CURR-DATE-N.
013200     05  WS-CURR-DATE-YY         PIC 9(2).
013300     05  WS-CURR-DATE-MM         PIC 9(2).
013400     05  WS-CURR-DATE-DD         PIC 9(2).
013500*
013600 01  WS-INVFILE-STATUS-N REDEFINES WS-INVFILE-STATUS PIC 99.
013700*
013800 01  WS-MEMBER-TABLE.
013900     05  WS-MEMB-TAB-COUNT       PIC S9(5)   COMP VALUE +0.
014000     05  WS-MEMB-TAB-ENTRY       OCCURS 5000 TIMES
014100                                 INDEXED BY WS-MEMB-TAB-IX
014200                                 ASCENDING KEY IS WS-MEMB-TAB-KEY.
014300         10  WS-MEMB-TAB-KEY.
014400             15  WS-MEMB-TAB-COMPANY PIC 9(6).
014500             15  WS-MEMB-TAB-USER    PIC 9(6).
014600         10  WS-MEMB-TAB-PERCENT PIC S9(3)V99 COMP-3.
014700*
014720 77  WS-SNAP-CNT                 PIC S9(5) COMP VALUE +0.
014740 77  WS-SNAP-CNT-X REDEFINES WS-SNAP-CNT PIC S9(5).
014760*
014800 01  WORK-VARIABLES.
014900     05  WS-NEXT-COM-ID          PIC 9(6)    VALUE ZERO.
015000     05  WS-SAVE-COMPANY-ID      PIC 9(6)    VALUE ZERO.
015100     05  WS-RAW-COMMISSION       PIC S9(10)V9(4) COMP-3.
015200     05  WS-COMMISSION-AMOUNT    PIC S9(10)V99 COMP-3.
015300*
015400 01  REPORT-TOTALS.
015500     05  NUM-INVOICES-READ       PIC S9(9)   COMP-3  VALUE +0.
015600     05  NUM-SNAPSHOTS-WRITTEN   PIC S9(9)   COMP-3  VALUE +0.
015700     05  NUM-SNAPSHOT-ERRORS     PIC S9(9)   COMP-3  VALUE +0.
015800     05  WS-COMPANY-TOTAL        PIC S9(10)V99 COMP-3 VALUE ZERO.
015900     05  WS-GRAND-TOTAL          PIC S9(10)V99 COMP-3 VALUE ZERO.
016000*
016100*        *******************
016200*            REPORT LINES
016300*        *******************
016400 01  ERR-MSG-NO-MEMBER.
016500     05  FILLER PIC X(29)
016600                  VALUE 'NO MEMBERSHIP FOR SELLER -- '.
016700     05  FILLER                  PIC X(11) VALUE 'INVOICE ID:'.
016800     05  ERR-MSG-INVOICE         PIC 9(6).
016900     05  FILLER                  PIC X(4) VALUE SPACES.
017000     05  FILLER                  PIC X(10) VALUE 'SELLER ID:'.
017100     05  ERR-MSG-SELLER          PIC 9(6).
017200     05  FILLER                  PIC X(14) VALUE SPACES.
017300 01  RPT-HEADER1.
017400     05  FILLER                  PIC X(40)
017500               VALUE 'RAYAFIN COMMISSION SNAPSHOT REPORT DATE:'.
017600     05  RPT-MM                  PIC 99.
017700     05  FILLER                  PIC X     VALUE '/'.
017800     05  RPT-DD                  PIC 99.
017900     05  FILLER                  PIC X     VALUE '/'.
018000     05  RPT-YY                  PIC 99.
018100     05  FILLER                  PIC X(20)
018200                    VALUE ' (MM/DD/YY)   TIME: '.
018300     05  RPT-HH                  PIC 99.
018400     05  FILLER                  PIC X     VALUE ':'.
018500     05  RPT-MIN                 PIC 99.
018600     05  FILLER                  PIC X(13) VALUE SPACES.
018700 01  RPT-SECTION-HDR.
018800     05  FILLER PIC X(40) VALUE
018900         'SECTION 2 -- COMMISSION SNAPSHOTS'.
019000     05  FILLER PIC X(40) VALUE SPACES.
019100 01  RPT-COL-HDR1.
019200     05  FILLER PIC X(10) VALUE 'COMPANY'.
019300     05  FILLER PIC X(10) VALUE 'INVOICE'.
019400     05  FILLER PIC X(10) VALUE 'SELLER'.
019500     05  FILLER PIC X(10) VALUE 'PERCENT'.
019600     05  FILLER PIC X(18) VALUE 'BASE AMOUNT'.
019700     05  FILLER PIC X(18) VALUE 'COMMISSION'.
019800     05  FILLER PIC X(4)  VALUE SPACES.
019900 01  RPT-DETAIL-LINE.
020000     05  RPT-COMPANY-ID          PIC ZZZ,ZZ9.
020100     05  FILLER                  PIC X(4) VALUE SPACES.
020200     05  RPT-INVOICE-ID          PIC ZZZ,ZZ9.
020300     05  FILLER                  PIC X(4) VALUE SPACES.
020400     05  RPT-SELLER-ID           PIC ZZZ,ZZ9.
020500     05  FILLER                  PIC X(4) VALUE SPACES.
020600     05  RPT-PERCENT             PIC ZZ9.99.
020700     05  FILLER                  PIC X(3) VALUE SPACES.
020800     05  RPT-BASE-AMOUNT         PIC ZZZ,ZZZ,ZZ9.99.
020900     05  FILLER                  PIC X(2) VALUE SPACES.
021000     05  RPT-COMMISSION-AMT      PIC ZZZ,ZZZ,ZZ9.99.
021100     05  FILLER                  PIC X(2) VALUE SPACES.
021200 01  RPT-COMPANY-SUB.
021300     05  FILLER                  PIC X(30) VALUE
021400         'COMPANY SUBTOTAL:'.
021500     05  RPT-COMPANY-SUB-AMT     PIC ZZZ,ZZZ,ZZ9.99.
021600     05  FILLER                  PIC X(32) VALUE SPACES.
021700 01  RPT-GRAND-TOTAL.
021800     05  FILLER                  PIC X(30) VALUE
021900         'GRAND TOTAL COMMISSIONS:'.
022000     05  RPT-GRAND-AMT           PIC ZZZ,ZZZ,ZZ9.99.
022100     05  FILLER                  PIC X(32) VALUE SPACES.
022200 01  RPT-STATS-LINE.
022300     05  RPT-STATS-TEXT          PIC X(40).
022400     05  RPT-STATS-COUNT         PIC ZZZ,ZZZ,ZZ9.
022500     05  FILLER                  PIC X(32) VALUE SPACES.
022600*
022700****************************************************************
022800 PROCEDURE DIVISION.
022900****************************************************************
023000
023100 000-MAIN.
023200     ACCEPT CURRENT-DATE FROM DATE.
023300     ACCEPT CURRENT-TIME FROM TIME.
023400     DISPLAY 'RCOM020 STARTED DATE = ' CURRENT-MONTH '/'
023500            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
023600
023700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
023800     PERFORM 705-LOAD-MEMBER-TABLE THRU 705-EXIT.
023900     PERFORM 800-INIT-REPORT THRU 800-EXIT.
024000
024100     PERFORM 710-READ-INVOICE-FILE THRU 710-EXIT.
024200     PERFORM 100-PROCESS-INVOICES THRU 100-EXIT
024300             UNTIL INVOICE-EOF.
024400
024500     IF NOT FIRST-SNAPSHOT
024600         PERFORM 870-REPORT-COMPANY-FINAL THRU 870-EXIT
024700     END-IF.
024800
024900     PERFORM 850-REPORT-COMMISSION-STATS THRU 850-EXIT.
025000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
025050     IF RERUN-SWITCH
025060         DISPLAY 'RCOM020 SNAPSHOTS=' WS-SNAP-CNT-X
025070     END-IF.
025100
025200     GOBACK.
025300
025400 100-PROCESS-INVOICES.
025500     ADD +1 TO NUM-INVOICES-READ.
025600
025700     IF INV-STATUS-PAID
025800         PERFORM 200-PROCESS-INVOICE THRU 200-EXIT
025900     END-IF.
026000
026100     PERFORM 710-READ-INVOICE-FILE THRU 710-EXIT.
026150 100-EXIT.
026180     EXIT.
026200
026300 200-PROCESS-INVOICE.
026400     PERFORM 600-LOOKUP-MEMBER THRU 600-EXIT.
026450     IF MEMBER-FOUND
026460         GO TO 200-SNAPSHOT-AND-WRITE
026470     END-IF.
026480     ADD +1 TO NUM-SNAPSHOT-ERRORS.
026490     PERFORM 299-REPORT-NO-MEMBERSHIP THRU 299-EXIT.
026495     GO TO 200-EXIT.
026500 200-SNAPSHOT-AND-WRITE.
026600     PERFORM 210-SNAPSHOT-BREAK THRU 210-EXIT.
026700     PERFORM 900-WRITE-SNAPSHOT THRU 900-EXIT.
026750 200-EXIT.
026780     EXIT.
026800
026900 210-SNAPSHOT-BREAK.
027000     IF FIRST-SNAPSHOT
027100         MOVE INV-COMPANY-ID TO WS-SAVE-COMPANY-ID
027200         MOVE 'N' TO WS-FIRST-SNAP-SW
027300     ELSE
027400         IF INV-COMPANY-ID NOT = WS-SAVE-COMPANY-ID
027500             PERFORM 870-REPORT-COMPANY-FINAL THRU 870-EXIT
027600             MOVE INV-COMPANY-ID TO WS-SAVE-COMPANY-ID
027700         END-IF
027800     END-IF.
027850 210-EXIT.
027880     EXIT.
027900
028000 900-WRITE-SNAPSHOT.
028100     ADD +1 TO WS-NEXT-COM-ID.
028200     ADD +1 TO WS-SNAP-CNT.
028600*
028700*    COM-AMOUNT = BASE-AMOUNT * PERCENT / 100, HALF-UP TO 2 DEC.
028800*    THE INTERMEDIATE CARRIES 4 DECIMALS SO THE DIVIDE BY 100
028900*    DOES NOT LOSE THE HALF-UP BREAKPOINT.
029000*
029100     COMPUTE WS-RAW-COMMISSION ROUNDED =
029200         (INV-TOTAL-AMOUNT * WS-MEMB-TAB-PERCENT(WS-MEMB-TAB-IX))
029300                                                          / 100.
029400     COMPUTE WS-COMMISSION-AMOUNT ROUNDED = WS-RAW-COMMISSION.
029500
029600     MOVE WS-NEXT-COM-ID        TO COM-ID.
029700     MOVE INV-COMPANY-ID        TO COM-COMPANY-ID.
029800     MOVE INV-ID                TO COM-INVOICE-ID.
029900     MOVE INV-SOLD-BY           TO COM-USER-ID.
030000     MOVE WS-MEMB-TAB-PERCENT(WS-MEMB-TAB-IX) TO COM-PERCENT.
030100     MOVE INV-TOTAL-AMOUNT      TO COM-BASE-AMOUNT.
030200     MOVE WS-COMMISSION-AMOUNT  TO COM-AMOUNT.
030300     SET COM-STATUS-PENDING     TO TRUE.
030400     WRITE COMMISSION-REC.
030500
030600     ADD +1 TO NUM-SNAPSHOTS-WRITTEN.
030700     ADD WS-COMMISSION-AMOUNT TO WS-COMPANY-TOTAL, WS-GRAND-TOTAL.
030800
030900     MOVE INV-COMPANY-ID        TO RPT-COMPANY-ID.
031000     MOVE INV-ID                TO RPT-INVOICE-ID.
031100     MOVE INV-SOLD-BY           TO RPT-SELLER-ID.
031200     MOVE WS-MEMB-TAB-PERCENT(WS-MEMB-TAB-IX) TO RPT-PERCENT.
031300     MOVE INV-TOTAL-AMOUNT      TO RPT-BASE-AMOUNT.
031400     MOVE WS-COMMISSION-AMOUNT  TO RPT-COMMISSION-AMT.
031500     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
031550 900-EXIT.
031580     EXIT.
031600
031700 299-REPORT-NO-MEMBERSHIP.
031800     MOVE INV-ID      TO ERR-MSG-INVOICE.
031900     MOVE INV-SOLD-BY TO ERR-MSG-SELLER.
032000     WRITE ERROR-RECORD FROM ERR-MSG-NO-MEMBER.
032050 299-EXIT.
032080     EXIT.
032100
032200 600-LOOKUP-MEMBER.
032300     MOVE 'N' TO WS-MEMBER-FOUND-SW.
032400     SEARCH ALL WS-MEMB-TAB-ENTRY
032500         WHEN WS-MEMB-TAB-COMPANY(WS-MEMB-TAB-IX) = INV-COMPANY-ID
032600          AND WS-MEMB-TAB-USER(WS-MEMB-TAB-IX)    = INV-SOLD-BY
032700             MOVE 'Y' TO WS-MEMBER-FOUND-SW
032800     END-SEARCH.
032850 600-EXIT.
032880     EXIT.
032900
033000 700-OPEN-FILES.
033100     OPEN INPUT  INVOICE-FILE
033200                 MEMBER-FILE
033300          OUTPUT COMMISSION-FILE
033400                 REPORT-FILE
033500                 ERROR-FILE.
033600     IF NOT INVFILE-OK
033700         DISPLAY 'ERROR OPENING INVOICE FILE. RC: ' WS-INVFILE-STATUS
033800         DISPLAY 'TERMINATING RCOM020 DUE TO FILE ERROR'
033900         MOVE 16 TO RETURN-CODE
034000         MOVE 'Y' TO WS-INVOICE-EOF
034100     END-IF.
034200     IF NOT MEMBFILE-OK
034300         DISPLAY 'ERROR OPENING MEMBER FILE. RC: ' WS-MEMBFILE-STATUS
034400         DISPLAY 'TERMINATING RCOM020 DUE TO FILE ERROR'
034500         MOVE 16 TO RETURN-CODE
034600         MOVE 'Y' TO WS-INVOICE-EOF
034700     END-IF.
034750 700-EXIT.
034780     EXIT.
034800
034900 705-LOAD-MEMBER-TABLE.
034910     PERFORM 706-READ-MEMBER-MASTER THRU 706-EXIT.
034920     PERFORM 707-BUILD-MEMBER-ENTRY THRU 707-EXIT UNTIL MEMBFILE-EOF.
034925 705-EXIT.
034928     EXIT.
034930
034940 706-READ-MEMBER-MASTER.
035000     READ MEMBER-FILE
035100         AT END
035200             SET MEMBFILE-EOF TO TRUE
035300     END-READ.
035350 706-EXIT.
035380     EXIT.
035400
035500 707-BUILD-MEMBER-ENTRY.
035600     ADD +1 TO WS-MEMB-TAB-COUNT.
035700     MOVE MEM-COMPANY-ID  TO
035800                          WS-MEMB-TAB-COMPANY(WS-MEMB-TAB-COUNT).
035900     MOVE MEM-USER-ID     TO
036000                          WS-MEMB-TAB-USER(WS-MEMB-TAB-COUNT).
036100     MOVE MEM-COMM-PERCENT TO
036200                          WS-MEMB-TAB-PERCENT(WS-MEMB-TAB-COUNT).
036300     PERFORM 706-READ-MEMBER-MASTER THRU 706-EXIT.
036350 707-EXIT.
036380     EXIT.
036400
036500 710-READ-INVOICE-FILE.
036600     READ INVOICE-FILE
036700       AT END MOVE 'Y' TO WS-INVOICE-EOF.
036800     EVALUATE WS-INVFILE-STATUS
036900        WHEN '00'
037000            CONTINUE
037100        WHEN '10'
037200            MOVE 'Y' TO WS-INVOICE-EOF
037300        WHEN OTHER
037400            DISPLAY 'INVOICE FILE I/O ERROR ON READ. RC: '
037500                    WS-INVFILE-STATUS
037600            MOVE 'Y' TO WS-INVOICE-EOF
037700     END-EVALUATE.
037750 710-EXIT.
037780     EXIT.
037800
037900 790-CLOSE-FILES.
038000     CLOSE INVOICE-FILE
038100           MEMBER-FILE
038200           COMMISSION-FILE
038300           REPORT-FILE
038400           ERROR-FILE.
038450 790-EXIT.
038480     EXIT.
038500
038600 800-INIT-REPORT.
038700     MOVE CURRENT-YEAR   TO RPT-YY.
038800     MOVE CURRENT-MONTH  TO RPT-MM.
038900     MOVE CURRENT-DAY    TO RPT-DD.
039000     MOVE CURRENT-HOUR   TO RPT-HH.
039100     MOVE CURRENT-MINUTE TO RPT-MIN.
039200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
039300     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.
039400     WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 2.
039450 800-EXIT.
039480     EXIT.
039500
039600 870-REPORT-COMPANY-FINAL.
039700     MOVE WS-COMPANY-TOTAL TO RPT-COMPANY-SUB-AMT.
039800     WRITE REPORT-RECORD FROM RPT-COMPANY-SUB AFTER 1.
039900     MOVE ZERO TO WS-COMPANY-TOTAL.
039950 870-EXIT.
039980     EXIT.
040000
040100 850-REPORT-COMMISSION-STATS.
040200     MOVE WS-GRAND-TOTAL TO RPT-GRAND-AMT.
040300     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.
040400
040500     MOVE 'INVOICES READ:' TO RPT-STATS-TEXT.
040600     MOVE NUM-INVOICES-READ TO RPT-STATS-COUNT.
040700     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 2.
040800
040900     MOVE 'SNAPSHOTS WRITTEN:' TO RPT-STATS-TEXT.
041000     MOVE NUM-SNAPSHOTS-WRITTEN TO RPT-STATS-COUNT.
041100     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
041200
041300     MOVE 'SNAPSHOT ERRORS:' TO RPT-STATS-TEXT.
041400     MOVE NUM-SNAPSHOT-ERRORS TO RPT-STATS-COUNT.
041500     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
041550 850-EXIT.
041580     EXIT.
