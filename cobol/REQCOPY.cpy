000100******************************************************************
000200*    REQCOPY  --  ACCESS-REQUEST TRANSACTION RECORD LAYOUT
000300*    ONE RECORD PER REQUESTED ACTION, ARRIVAL ORDER, READ BY
000400*    RADJ040.
000500******************************************************************
000600*    DATE      PROGRAMMER      CHANGE
000700*    --------  --------------  ------------------------------
000800*    11/02/94  R MCARDLE       ORIGINAL LAYOUT
000900*    08/11/97  D STOUT         ADDED REQ-TARGET-TYPE/TARGET-ID
001000******************************************************************
001100 01  REQUEST-REC.
001200     05  REQ-ID                  PIC 9(6).
001300     05  REQ-USER-ID             PIC 9(6).
001400     05  REQ-COMPANY-ID          PIC 9(6).
001500     05  REQ-PERMISSION          PIC X(30).
001600     05  REQ-TARGET-TYPE         PIC X(10).
001700         88  REQ-TARGET-INVOICE     VALUE 'INVOICE'.
001800         88  REQ-TARGET-COMMISSION  VALUE 'COMMISSION'.
001900         88  REQ-TARGET-CUSTOMER    VALUE 'CUSTOMER'.
002000         88  REQ-TARGET-AUDIT       VALUE 'AUDIT'.
002100         88  REQ-TARGET-NONE        VALUE 'NONE'.
002200     05  REQ-TARGET-ID           PIC 9(6).
002300     05  FILLER                  PIC X(18).
