000100******************************************************************
000200*    AUDCOPY  --  AUDIT RECORD LAYOUT
000300*    WRITTEN BY RAUD050 (ONE RECORD PER ADJUDICATED REQUEST),
000400*    APPENDED TO AUDIT-FILE.
000500******************************************************************
000600*    DATE      PROGRAMMER      CHANGE
000700*    --------  --------------  ------------------------------
000800*    11/09/94  R MCARDLE       ORIGINAL LAYOUT
000900*    08/11/97  D STOUT         ADDED AUD-REASON
001000******************************************************************
001100 01  AUDIT-REC.
001200     05  AUD-SEQ                 PIC 9(6).
001300     05  AUD-COMPANY-ID          PIC 9(6).
001400     05  AUD-USER-ID             PIC 9(6).
001500     05  AUD-PERMISSION          PIC X(30).
001600     05  AUD-TARGET-TYPE         PIC X(10).
001700     05  AUD-TARGET-ID           PIC 9(6).
001800     05  AUD-DECISION            PIC X(6).
001900         88  AUD-DECISION-ALLOW  VALUE 'ALLOW'.
002000         88  AUD-DECISION-DENY   VALUE 'DENY'.
002100     05  AUD-REASON              PIC X(20).
002200     05  FILLER                  PIC X(12).
