000100******************************************************************
000200*    INVCOPY  --  INVOICE MASTER/TRANSACTION RECORD LAYOUT
000300*    LOADED AS AN IN-MEMORY TABLE BY RCOM020 AND RADJ040.
000400*    INV-DATE CARRIES A REDEFINES SO A PROGRAM CAN GET AT THE
000500*    YY/MM/DD PIECES WITHOUT UNSTRINGING.
000600******************************************************************
000700*    DATE      PROGRAMMER      CHANGE
000800*    --------  --------------  ------------------------------
000900*    04/18/88  J SAYLES        ORIGINAL LAYOUT
001000*    07/09/92  D STOUT         ADDED INV-LOCKED SWITCH
001100*    02/19/99  R MCARDLE       Y2K -- INV-DATE IS 9(8) CCYYMMDD
001200******************************************************************
001300 01  INVOICE-REC.
001400     05  INVOICE-KEY.
001500         10  INV-ID              PIC 9(6).
001600     05  INV-COMPANY-ID          PIC 9(6).
001700     05  INV-CUSTOMER-ID         PIC 9(6).
001800     05  INV-NUMBER              PIC X(16).
001900     05  INV-STATUS              PIC X(10).
002000         88  INV-STATUS-DRAFT    VALUE 'DRAFT'.
002100         88  INV-STATUS-SENT     VALUE 'SENT'.
002200         88  INV-STATUS-PAID     VALUE 'PAID'.
002300         88  INV-STATUS-VOID     VALUE 'VOID'.
002400     05  INV-TOTAL-AMOUNT        PIC S9(10)V99 COMP-3.
002500     05  INV-SOLD-BY             PIC 9(6).
002600     05  INV-LOCKED              PIC X(1).
002700         88  INV-IS-LOCKED       VALUE 'Y'.
002800         88  INV-IS-OPEN         VALUE 'N'.
002900     05  INV-DATE                PIC 9(8).
003000     05  INV-DATE-X REDEFINES INV-DATE.
003100         10  INV-DATE-CCYY       PIC 9(4).
003200         10  INV-DATE-MM         PIC 9(2).
003300         10  INV-DATE-DD         PIC 9(2).
003400     05  FILLER                  PIC X(15).
