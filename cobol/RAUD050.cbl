000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RAYAFIN SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. RAUD050.
000700 AUTHOR. J SAYLES.
000800 INSTALLATION. RAYAFIN SYSTEMS GROUP - BATCH ACCOUNTING.
000900 DATE-WRITTEN. 11/09/94.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200****************************************************************
001300* RAUD050 -- AUDIT LOGGER SUBPROGRAM
001400*
001500* CALLED BY RADJ040 ONCE PER ADJUDICATED ACCESS REQUEST.
001600* OWNS THE AUDIT FILE OUTRIGHT -- OPENS IT ON ITS FIRST CALL,
001700* ASSIGNS THE NEXT ASCENDING SEQUENCE NUMBER, WRITES ONE AUDIT
001800* RECORD, AND CLOSES THE FILE WHEN TOLD TO BY THE CALLER AT
001900* END OF RUN.  THE SEQUENCE COUNTER LIVES IN THIS PROGRAM'S
002000* WORKING-STORAGE, WHICH IBM COBOL HOLDS ACROSS CALLS WITHIN
002100* THE SAME RUN UNIT, SO THE CALLER NEEDS NO SEQUENCE FIELD OF
002200* ITS OWN.
002300****************************************************************
002400*    CHANGE LOG
002500*
002600*    DATE      PROGRAMMER      REQUEST    DESCRIPTION
002700*    --------  --------------  ---------  ----------------------
002800*    11/09/94  J SAYLES        RF-0161    ORIGINAL PROGRAM
002900*    08/11/97  D STOUT         RF-0272    ADD AUD-REASON TO THE
003000*                                         WRITTEN RECORD
003100*    02/19/99  R MCARDLE       RF-0303    Y2K -- REVIEWED, NO
003200*                                         DATE FIELDS HELD HERE
003300*    04/14/01  T OKONKWO       RF-0331    CALLER NOW SENDS A
003400*                                         CLOSE FUNCTION CODE
003500*                                         AT END OF RUN INSTEAD
003600*                                         OF CLOSING THE FILE
003700*                                         ITSELF (IT NEVER HAD
003800*                                         THE FD FOR IT ANYWAY)
003900****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS AUDIT-ALPHA IS 'A' THRU 'Z'
004700     UPSI-0 IS RERUN-SWITCH.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT AUDIT-FILE ASSIGN TO AUDFILE
005200         FILE STATUS IS WS-AUDFILE-STATUS.
005300
005400****************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  AUDIT-FILE
005900     RECORDING MODE IS F.
006000 COPY AUDCOPY.
006100
006200****************************************************************
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WS-FIELDS.
006600     05  WS-AUDFILE-STATUS       PIC X(2)  VALUE SPACES.
006700     05  WS-FIRST-CALL-SW        PIC X     VALUE 'Y'.
006800         88  FIRST-CALL          VALUE 'Y'.
006850     05  FILLER                  PIC X(07) VALUE SPACES.
006900*
007000 01  WS-AUDFILE-STATUS-N REDEFINES WS-AUDFILE-STATUS PIC 99.
007100*
007200 01  WORK-VARIABLES.
007300     05  WS-NEXT-SEQ             PIC S9(6) COMP-3 VALUE +0.
007400     05  WS-NEXT-SEQ-X REDEFINES WS-NEXT-SEQ PIC S9(6).
007450     05  FILLER                  PIC X(08) VALUE SPACES.
007500*
007520 77  WS-CALL-COUNT               PIC S9(6) COMP VALUE +0.
007540 77  WS-CALL-COUNT-X REDEFINES WS-CALL-COUNT PIC S9(6).
007560*
007600****************************************************************
007700 LINKAGE SECTION.
007800****************************************************************
007900 01  AUD-CALL-FUNCTION           PIC X(1).
008000     88  AUD-FUNCTION-WRITE      VALUE 'W'.
008100     88  AUD-FUNCTION-CLOSE      VALUE 'C'.
008200 01  AUD-IN-COMPANY-ID           PIC 9(6).
008300 01  AUD-IN-USER-ID              PIC 9(6).
008400 01  AUD-IN-PERMISSION           PIC X(30).
008500 01  AUD-IN-TARGET-TYPE          PIC X(10).
008600 01  AUD-IN-TARGET-ID            PIC 9(6).
008700 01  AUD-IN-DECISION             PIC X(6).
008800 01  AUD-IN-REASON               PIC X(20).
008900*
009000****************************************************************
009100 PROCEDURE DIVISION USING AUD-CALL-FUNCTION, AUD-IN-COMPANY-ID,
009200             AUD-IN-USER-ID, AUD-IN-PERMISSION, AUD-IN-TARGET-TYPE,
009300             AUD-IN-TARGET-ID, AUD-IN-DECISION, AUD-IN-REASON.
009400****************************************************************
009500
009600 000-MAIN.
009700     EVALUATE TRUE
009800         WHEN AUD-FUNCTION-WRITE
009900             PERFORM 100-WRITE-AUDIT-RECORD THRU 100-EXIT
010000         WHEN AUD-FUNCTION-CLOSE
010100             PERFORM 800-CLOSE-AUDIT-FILE THRU 800-EXIT
010200         WHEN OTHER
010300             CONTINUE
010400     END-EVALUATE.
010500     GOBACK.
010600
010700 100-WRITE-AUDIT-RECORD.
010800     IF FIRST-CALL
010900         PERFORM 700-OPEN-AUDIT-FILE THRU 700-EXIT
011000         MOVE 'N' TO WS-FIRST-CALL-SW
011100     END-IF.
011150
011160     ADD +1 TO WS-CALL-COUNT.
011170     IF RERUN-SWITCH
011180         DISPLAY 'RAUD050 WRITE CALL NUMBER ' WS-CALL-COUNT-X
011190     END-IF.
011200
011220     IF WS-AUDFILE-STATUS-N NOT = 0 AND WS-AUDFILE-STATUS NOT = '00'
011230         GO TO 100-EXIT
011240     END-IF.
011300     ADD +1 TO WS-NEXT-SEQ.
011400     MOVE WS-NEXT-SEQ         TO AUD-SEQ.
011500     MOVE AUD-IN-COMPANY-ID   TO AUD-COMPANY-ID.
011600     MOVE AUD-IN-USER-ID      TO AUD-USER-ID.
011700     MOVE AUD-IN-PERMISSION   TO AUD-PERMISSION.
011800     MOVE AUD-IN-TARGET-TYPE  TO AUD-TARGET-TYPE.
011900     MOVE AUD-IN-TARGET-ID    TO AUD-TARGET-ID.
012000     MOVE AUD-IN-DECISION     TO AUD-DECISION.
012100     MOVE AUD-IN-REASON       TO AUD-REASON.
012200     WRITE AUDIT-REC.
012250
012280 100-EXIT.
012290     EXIT.
012300
012400 700-OPEN-AUDIT-FILE.
012500     OPEN EXTEND AUDIT-FILE.
012600     IF WS-AUDFILE-STATUS = '35' OR WS-AUDFILE-STATUS = '05'
012700         OPEN OUTPUT AUDIT-FILE
012800     END-IF.
012850
012880 700-EXIT.
012890     EXIT.
012900
013000 800-CLOSE-AUDIT-FILE.
013100     IF NOT FIRST-CALL
013200         CLOSE AUDIT-FILE
013300     END-IF.
013350
013380 800-EXIT.
013390     EXIT.
