000100******************************************************************
000200*    CUSTCOPY  --  CUSTOMER MASTER RECORD LAYOUT
000300*    LOADED AS AN IN-MEMORY TABLE WHEREVER A PROGRAM NEEDS TO
000400*    CONFIRM A CUSTOMER'S OWNING TENANT (CUST-COMPANY-ID).
000500******************************************************************
000600*    DATE      PROGRAMMER      CHANGE
000700*    --------  --------------  ------------------------------
000800*    04/02/88  J SAYLES        ORIGINAL LAYOUT
001000******************************************************************
001100 01  CUSTOMER-REC.
001200     05  CUSTOMER-KEY.
001300         10  CUST-ID             PIC 9(6).
001400     05  CUST-COMPANY-ID         PIC 9(6).
001500     05  CUST-NAME               PIC X(40).
001600     05  FILLER                  PIC X(20).
