000100******************************************************************
000200*    MEMBCOPY  --  MEMBERSHIP (COMPANY_USERS) RECORD
000300*    ONE ROW PER (COMPANY, USER) -- THE USER'S ROLE AND SALES
000400*    COMMISSION PERCENT WITHIN THAT COMPANY.  LOADED AS AN
000500*    IN-MEMORY TABLE BY RCOM020, RADJ040 AND RPRV060.
000600******************************************************************
000700*    DATE      PROGRAMMER      CHANGE
000800*    --------  --------------  ------------------------------
000900*    03/21/88  J SAYLES        ORIGINAL LAYOUT
001000*    06/30/94  R MCARDLE       ADDED MEM-COMM-PERCENT
001100*    02/19/99  R MCARDLE       Y2K -- NO DATE FIELDS ON THIS REC
001200******************************************************************
001300 01  MEMBERSHIP-REC.
001400     05  MEMBERSHIP-KEY.
001500         10  MEM-COMPANY-ID      PIC 9(6).
001600         10  MEM-USER-ID         PIC 9(6).
001700     05  MEM-ROLE                PIC X(10).
001800         88  MEM-ROLE-OWNER      VALUE 'OWNER'.
001900         88  MEM-ROLE-ACCOUNTANT VALUE 'ACCOUNTANT'.
002000         88  MEM-ROLE-SALES      VALUE 'SALES'.
002100     05  MEM-COMM-PERCENT        PIC S9(3)V99 COMP-3.
002200     05  FILLER                  PIC X(10).
