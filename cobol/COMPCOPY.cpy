000100******************************************************************
000200*    COMPCOPY  --  COMPANY (TENANT) MASTER RECORD LAYOUT
000300*    USED BY RPRV060 (OWNER/TENANT PROVISIONING) AND LOADED AS
000400*    AN IN-MEMORY TABLE BY RCOM020, RADJ040.
000500******************************************************************
000600*    DATE      PROGRAMMER      CHANGE
000700*    --------  --------------  ------------------------------
000800*    03/14/88  J SAYLES        ORIGINAL LAYOUT
000900*    09/02/91  D STOUT         ADDED COMPANY-NAME WIDTH TO 40
001000*    02/19/99  R MCARDLE       Y2K -- NO DATE FIELDS ON THIS REC
001100******************************************************************
001200 01  COMPANY-REC.
001300     05  COMPANY-KEY.
001400         10  COMPANY-ID          PIC 9(6).
001500     05  COMPANY-NAME            PIC X(40).
001600     05  FILLER                  PIC X(14).
