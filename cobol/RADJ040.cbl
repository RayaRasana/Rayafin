000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RAYAFIN SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. RADJ040.
000700 AUTHOR. R MCARDLE.
000800 INSTALLATION. RAYAFIN SYSTEMS GROUP - BATCH ACCOUNTING.
000900 DATE-WRITTEN. 11/09/94.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200****************************************************************
001300* RADJ040 -- ACCESS-REQUEST ADJUDICATOR
001400*
001500* READS THE ACCESS-REQUEST FILE IN ARRIVAL ORDER AND, FOR EACH
001600* REQUEST, RESOLVES THE ACTING USER'S MEMBERSHIP, CALLS RBAC030
001700* FOR THE MATRIX DECISION, THEN APPLIES THE TARGET-LEVEL RULES
001800* (TENANT ISOLATION, INVOICE LOCK, THE ACCOUNTANT DRAFT-UPDATE
001900* EXCEPTION, THE PAID-INVOICE DELETE RULE, AND SALES OWN-RECORD
002000* VISIBILITY).  EVERY DECISION IS HANDED TO RAUD050 FOR THE
002100* AUDIT TRAIL AND ALSO PRINTED TO THE DECISION LISTING.
002200*
002300* SECTION 3 OF 3 OF THE NIGHTLY RUN REPORT -- SEE ALSO RPST010
002400* AND RCOM020.
002500****************************************************************
002600*    CHANGE LOG
002700*
002800*    DATE      PROGRAMMER      REQUEST    DESCRIPTION
002900*    --------  --------------  ---------  ----------------------
003000*    11/09/94  R MCARDLE       RF-0162    ORIGINAL PROGRAM
003100*    08/11/97  D STOUT         RF-0273    ADD AUDIT:READ AND THE
003200*                                         SALES OWN-RECORD RULES
003300*                                         FOR INVOICE AND
003400*                                         COMMISSION TARGETS
003500*    02/19/99  R MCARDLE       RF-0304    Y2K -- NO DATE FIELDS
003600*                                         IN THIS PROGRAM'S OWN
003700*                                         RECORDS, REVIEWED
003800*    04/14/01  T OKONKWO       RF-0332    ACCOUNTANT DRAFT-
003900*                                         INVOICE UPDATE
004000*                                         EXCEPTION ADDED PER
004100*                                         HELP DESK TICKET 9940
004200*    09/08/02  T OKONKWO       RF-0353    PAID-INVOICE DELETE
004300*                                         RULE NOW CHECKED EVEN
004400*                                         WHEN THE MATRIX ALONE
004500*                                         WOULD HAVE DENIED IT
004600*                                         (BELT AND SUSPENDERS)
004700****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ADJUDICATE-ALPHA IS 'A' THRU 'Z'
005500     UPSI-0 IS RERUN-SWITCH.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT REQUEST-FILE ASSIGN TO REQFILE
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS IS WS-REQFILE-STATUS.
006200
006300     SELECT MEMBER-FILE ASSIGN TO MEMBFILE
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS IS WS-MEMBFILE-STATUS.
006600
006700     SELECT INVOICE-FILE ASSIGN TO INVFILE
006800         ACCESS IS SEQUENTIAL
006900         FILE STATUS IS WS-INVFILE-STATUS.
007000
007100     SELECT COMMISSION-FILE ASSIGN TO COMMFILE
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS IS WS-COMMFILE-STATUS.
007400
007500     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS IS WS-CUSTFILE-STATUS.
007800
007900     SELECT REPORT-FILE ASSIGN TO RPTFILE
008000         FILE STATUS IS WS-REPORT-STATUS.
008100
008200****************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  REQUEST-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 COPY REQCOPY.
009000
009100 FD  MEMBER-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 COPY MEMBCOPY.
009500
009600 FD  INVOICE-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 COPY INVCOPY.
010000
010100 FD  COMMISSION-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400 COPY COMMCOPY.
010500
010600 FD  CUSTOMER-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD.
010900 COPY CUSTCOPY.
011000
011100 FD  REPORT-FILE
011200     RECORDING MODE IS F.
011300 01  REPORT-RECORD               PIC X(80).
011400
011500****************************************************************
011600 WORKING-STORAGE SECTION.
011700****************************************************************
011800*
011900 01  SYSTEM-DATE-AND-TIME.
012000     05  CURRENT-DATE.
012100         10  CURRENT-YEAR            PIC 9(2).
012200         10  CURRENT-MONTH           PIC 9(2).
012300         10  CURRENT-DAY             PIC 9(2).
012400     05  CURRENT-TIME.
012500         10  CURRENT-HOUR            PIC 9(2).
012600         10  CURRENT-MINUTE          PIC 9(2).
012700         10  CURRENT-SECOND          PIC 9(2).
012800         10  CURRENT-HNDSEC          PIC 9(2).
012900*
013000 01  WS-FIELDS.
013100     05  WS-REQFILE-STATUS       PIC X(2)  VALUE SPACES.
013200         88  REQFILE-OK          VALUE '00'.
013300         88  REQFILE-EOF         VALUE '10'.
013400     05  WS-MEMBFILE-STATUS      PIC X(2)  VALUE SPACES.
013500         88  MEMBFILE-OK         VALUE '00'.
013600         88  MEMBFILE-EOF        VALUE '10'.
013700     05  WS-INVFILE-STATUS       PIC X(2)  VALUE SPACES.
013800         88  INVFILE-OK          VALUE '00'.
013900         88  INVFILE-EOF         VALUE '10'.
014000     05  WS-COMMFILE-STATUS      PIC X(2)  VALUE SPACES.
014100         88  COMMFILE-OK         VALUE '00'.
014200         88  COMMFILE-EOF        VALUE '10'.
014300     05  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.
014400         88  CUSTFILE-OK         VALUE '00'.
014500         88  CUSTFILE-EOF        VALUE '10'.
014600     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
014700     05  WS-REQUEST-EOF          PIC X     VALUE 'N'.
014800         88  REQUEST-EOF         VALUE 'Y'.
014900     05  WS-MEMBER-FOUND-SW      PIC X     VALUE 'N'.
015000         88  MEMBER-FOUND        VALUE 'Y'.
015100     05  WS-TARGET-FOUND-SW      PIC X     VALUE 'N'.
015200         88  TARGET-FOUND        VALUE 'Y'.
015300*
015400 01  WS-CURR-DATE-N              PIC 9(6) COMP-3.
015500 01  WS-CURR-DATE-X REDEFINES WS-CURR-DATE-N.
015600     05  WS-CURR-DATE-YY         PIC 9(2).
015700     05  WS-CURR-DATE-MM         PIC 9(2).
015800     05  WS-CURR-DATE-DD         PIC 9(2).
015900*
016000 01  WS-REQFILE-STATUS-N REDEFINES WS-REQFILE-STATUS PIC 99.
016100*
016200 01  WS-MEMBER-TABLE.
016300     05  WS-MEMB-TAB-COUNT       PIC S9(5)  COMP   VALUE +0.
016400     05  WS-MEMB-TAB-ENTRY       OCCURS 5000 TIMES
016500                                 INDEXED BY WS-MEMB-TAB-IX
016600                                 ASCENDING KEY IS WS-MEMB-TAB-KEY.
016700         10  WS-MEMB-TAB-KEY.
016800             15  WS-MEMB-TAB-COMPANY PIC 9(6).
016900             15  WS-MEMB-TAB-USER    PIC 9(6).
017000         10  WS-MEMB-TAB-ROLE    PIC X(10).
017100*
017200 01  WS-INVOICE-TABLE.
017300     05  WS-INV-TAB-COUNT        PIC S9(5)  COMP   VALUE +0.
017400     05  WS-INV-TAB-ENTRY        OCCURS 5000 TIMES
017500                                 INDEXED BY WS-INV-TAB-IX
017600                                 ASCENDING KEY IS WS-INV-TAB-ID.
017700         10  WS-INV-TAB-ID       PIC 9(6).
017800         10  WS-INV-TAB-COMPANY  PIC 9(6).
017900         10  WS-INV-TAB-STATUS   PIC X(10).
018000         10  WS-INV-TAB-LOCKED   PIC X(1).
018100         10  WS-INV-TAB-SOLD-BY  PIC 9(6).
018200*
018300 01  WS-COMMISSION-TABLE.
018400     05  WS-COM-TAB-COUNT        PIC S9(5)  COMP   VALUE +0.
018500     05  WS-COM-TAB-ENTRY        OCCURS 5000 TIMES
018600                                 INDEXED BY WS-COM-TAB-IX
018700                                 ASCENDING KEY IS WS-COM-TAB-ID.
018800         10  WS-COM-TAB-ID       PIC 9(6).
018900         10  WS-COM-TAB-COMPANY  PIC 9(6).
019000         10  WS-COM-TAB-USER     PIC 9(6).
019100*
019200 01  WS-CUSTOMER-TABLE.
019300     05  WS-CUS-TAB-COUNT        PIC S9(5)  COMP   VALUE +0.
019400     05  WS-CUS-TAB-ENTRY        OCCURS 5000 TIMES
019500                                 INDEXED BY WS-CUS-TAB-IX
019600                                 ASCENDING KEY IS WS-CUS-TAB-ID.
019700         10  WS-CUS-TAB-ID       PIC 9(6).
019800         10  WS-CUS-TAB-COMPANY  PIC 9(6).
019900*
020000 01  WORK-VARIABLES.
020100     05  WS-MEMBER-ROLE          PIC X(10)  VALUE SPACES.
020200     05  WS-TARGET-COMPANY       PIC 9(6)   VALUE ZERO.
020300     05  WS-DECISION-REASON      PIC X(20)  VALUE SPACES.
020400     05  I                       PIC S9(9)  COMP-3 VALUE +0.
020420*
020440 77  WS-DECISION-CNT             PIC S9(7) COMP VALUE +0.
020460 77  WS-DECISION-CNT-X REDEFINES WS-DECISION-CNT PIC S9(7).
020480*
020500*
020600****************************************************************
020700 LINKAGE SECTION FOR CALLED SUBPROGRAMS (DECLARED IN WORKING
020800 STORAGE -- CALL ... USING ONLY, NO LINKAGE OF OUR OWN).
020900****************************************************************
021000 01  RBAC-ROLE                   PIC X(10).
021100 01  RBAC-PERMISSION              PIC X(30).
021200 01  RBAC-DECISION                PIC X(6).
021300     88  RBAC-ALLOW              VALUE 'ALLOW '.
021400     88  RBAC-DENY               VALUE 'DENY  '.
021500 01  RBAC-DERIVED-FLAGS.
021600     05  RBAC-CAN-MODIFY-PRODUCT PIC X       VALUE 'N'.
021700     05  RBAC-CAN-EDIT-INVOICE   PIC X       VALUE 'N'.
021800     05  RBAC-CAN-DELETE-INVOICE PIC X       VALUE 'N'.
021900     05  RBAC-CAN-MANAGE-USERS   PIC X       VALUE 'N'.
022000     05  RBAC-IS-OWNER           PIC X       VALUE 'N'.
022100*
022200 01  AUD-CALL-FUNCTION            PIC X(1)   VALUE SPACES.
022300 01  AUD-OUT-COMPANY-ID           PIC 9(6)   VALUE ZERO.
022400 01  AUD-OUT-USER-ID              PIC 9(6)   VALUE ZERO.
022500 01  AUD-OUT-PERMISSION           PIC X(30)  VALUE SPACES.
022600 01  AUD-OUT-TARGET-TYPE          PIC X(10)  VALUE SPACES.
022700 01  AUD-OUT-TARGET-ID            PIC 9(6)   VALUE ZERO.
022800 01  AUD-OUT-DECISION             PIC X(6)   VALUE SPACES.
022900 01  AUD-OUT-REASON               PIC X(20)  VALUE SPACES.
023000*
023100 01  REPORT-TOTALS.
023200     05  NUM-REQUESTS-READ       PIC S9(9)  COMP-3  VALUE +0.
023300     05  NUM-ALLOW-OWNER         PIC S9(9)  COMP-3  VALUE +0.
023400     05  NUM-DENY-OWNER          PIC S9(9)  COMP-3  VALUE +0.
023500     05  NUM-ALLOW-ACCOUNTANT    PIC S9(9)  COMP-3  VALUE +0.
023600     05  NUM-DENY-ACCOUNTANT     PIC S9(9)  COMP-3  VALUE +0.
023700     05  NUM-ALLOW-SALES         PIC S9(9)  COMP-3  VALUE +0.
023800     05  NUM-DENY-SALES          PIC S9(9)  COMP-3  VALUE +0.
023900     05  NUM-REASON-NO-MEMBER    PIC S9(9)  COMP-3  VALUE +0.
024000     05  NUM-REASON-NO-PERM      PIC S9(9)  COMP-3  VALUE +0.
024100     05  NUM-REASON-CROSS-CO     PIC S9(9)  COMP-3  VALUE +0.
024200     05  NUM-REASON-LOCKED       PIC S9(9)  COMP-3  VALUE +0.
024300     05  NUM-REASON-NOT-OWN      PIC S9(9)  COMP-3  VALUE +0.
024400     05  NUM-REASON-PAID-DEL     PIC S9(9)  COMP-3  VALUE +0.
024500*
024600*        *******************
024700*            REPORT LINES
024800*        *******************
024900 01  RPT-HEADER1.
025000     05  FILLER                  PIC X(40)
025100               VALUE 'RAYAFIN ACCESS DECISION REPORT    DATE: '.
025200     05  RPT-MM                  PIC 99.
025300     05  FILLER                  PIC X     VALUE '/'.
025400     05  RPT-DD                  PIC 99.
025500     05  FILLER                  PIC X     VALUE '/'.
025600     05  RPT-YY                  PIC 99.
025700     05  FILLER                  PIC X(20)
025800                    VALUE ' (MM/DD/YY)   TIME: '.
025900     05  RPT-HH                  PIC 99.
026000     05  FILLER                  PIC X     VALUE ':'.
026100     05  RPT-MIN                 PIC 99.
026200     05  FILLER                  PIC X(13) VALUE SPACES.
026300 01  RPT-SECTION-HDR.
026400     05  FILLER PIC X(40) VALUE
026500         'SECTION 3 -- ACCESS DECISIONS'.
026600     05  FILLER PIC X(40) VALUE SPACES.
026700 01  RPT-COL-HDR1.
026800     05  FILLER PIC X(10) VALUE 'COMPANY'.
026900     05  FILLER PIC X(10) VALUE 'USER'.
027000     05  FILLER PIC X(22) VALUE 'PERMISSION'.
027100     05  FILLER PIC X(12) VALUE 'TARGET'.
027200     05  FILLER PIC X(8)  VALUE 'DECIDE'.
027300     05  FILLER PIC X(18) VALUE 'REASON'.
027400 01  RPT-DETAIL-LINE.
027500     05  RPT-COMPANY-ID          PIC ZZZ,ZZ9.
027600     05  FILLER                  PIC X(4) VALUE SPACES.
027700     05  RPT-USER-ID             PIC ZZZ,ZZ9.
027800     05  FILLER                  PIC X(4) VALUE SPACES.
027900     05  RPT-PERMISSION          PIC X(26).
028000     05  RPT-TARGET-ID           PIC ZZZ,ZZ9.
028100     05  FILLER                  PIC X(2) VALUE SPACES.
028200     05  RPT-DECISION            PIC X(6).
028300     05  FILLER                  PIC X(2) VALUE SPACES.
028400     05  RPT-REASON              PIC X(20).
028500 01  RPT-ROLE-STATS-LINE.
028600     05  RPT-ROLE-TEXT           PIC X(16).
028700     05  FILLER                  PIC X(12) VALUE 'ALLOW:'.
028800     05  RPT-ROLE-ALLOW          PIC ZZZ,ZZ9.
028900     05  FILLER                  PIC X(12) VALUE 'DENY:'.
029000     05  RPT-ROLE-DENY           PIC ZZZ,ZZ9.
029100     05  FILLER                  PIC X(22) VALUE SPACES.
029200 01  RPT-REASON-STATS-LINE.
029300     05  RPT-REASON-TEXT         PIC X(40).
029400     05  RPT-REASON-COUNT        PIC ZZZ,ZZZ,ZZ9.
029500     05  FILLER                  PIC X(32) VALUE SPACES.
029600 01  RPT-STATS-LINE.
029700     05  RPT-STATS-TEXT          PIC X(40).
029800     05  RPT-STATS-COUNT         PIC ZZZ,ZZZ,ZZ9.
029900     05  FILLER                  PIC X(32) VALUE SPACES.
030000*
030100****************************************************************
030200 PROCEDURE DIVISION.
030300****************************************************************
030400
030500 000-MAIN.
030600     ACCEPT CURRENT-DATE FROM DATE.
030700     ACCEPT CURRENT-TIME FROM TIME.
030800     DISPLAY 'RADJ040 STARTED DATE = ' CURRENT-MONTH '/'
030900            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
031000
031100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
031200     PERFORM 705-LOAD-MEMBER-TABLE THRU 705-EXIT.
031300     PERFORM 706-LOAD-INVOICE-TABLE THRU 706-EXIT.
031400     PERFORM 707-LOAD-COMMISSION-TABLE THRU 707-EXIT.
031500     PERFORM 708-LOAD-CUSTOMER-TABLE THRU 708-EXIT.
031600     PERFORM 800-INIT-REPORT THRU 800-EXIT.
031700
031800     PERFORM 710-READ-REQUEST-FILE THRU 710-EXIT.
031900     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
032000             UNTIL REQUEST-EOF.
032100
032200     MOVE 'C' TO AUD-CALL-FUNCTION.
032300     CALL 'RAUD050' USING AUD-CALL-FUNCTION, AUD-OUT-COMPANY-ID,
032400          AUD-OUT-USER-ID, AUD-OUT-PERMISSION, AUD-OUT-TARGET-TYPE,
032500          AUD-OUT-TARGET-ID, AUD-OUT-DECISION, AUD-OUT-REASON.
032600
032700     PERFORM 850-REPORT-DECISION-STATS THRU 850-EXIT.
032800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
032850     IF RERUN-SWITCH
032860         DISPLAY 'RADJ040 DECISIONS=' WS-DECISION-CNT-X
032870     END-IF.
032900
033000     GOBACK.
033100
033200 100-PROCESS-REQUESTS.
033300     ADD +1 TO NUM-REQUESTS-READ.
033350     ADD +1 TO WS-DECISION-CNT.
033400     MOVE SPACES TO WS-DECISION-REASON.
033500     MOVE 'DENY  ' TO RBAC-DECISION.
033600
033700     PERFORM 600-LOOKUP-MEMBER THRU 600-EXIT.
033800     IF NOT MEMBER-FOUND
033900         MOVE 'DENY  ' TO RBAC-DECISION
034000         MOVE 'NO-MEMBERSHIP' TO WS-DECISION-REASON
034100         ADD +1 TO NUM-REASON-NO-MEMBER
034150         GO TO 100-FINISH-REQUEST
034200     END-IF.
034250     MOVE WS-MEMB-TAB-ROLE(WS-MEMB-TAB-IX) TO WS-MEMBER-ROLE.
034300     PERFORM 210-CALL-RBAC THRU 210-EXIT.
034400     IF RBAC-ALLOW
034500         PERFORM 220-APPLY-TARGET-RULES THRU 220-EXIT
034600     ELSE
034700         MOVE 'NO-PERMISSION' TO WS-DECISION-REASON
034800         ADD +1 TO NUM-REASON-NO-PERM
035000     END-IF.
035100
035150 100-FINISH-REQUEST.
035300     PERFORM 240-DECISION-BREAK THRU 240-EXIT.
035400     PERFORM 230-WRITE-AUDIT THRU 230-EXIT.
035500
035600     PERFORM 710-READ-REQUEST-FILE THRU 710-EXIT.
035650 100-EXIT.
035680     EXIT.
035700
035800 210-CALL-RBAC.
035900     MOVE WS-MEMBER-ROLE TO RBAC-ROLE.
036000     MOVE REQ-PERMISSION TO RBAC-PERMISSION.
036100     CALL 'RBAC030' USING RBAC-ROLE, RBAC-PERMISSION,
036200          RBAC-DECISION, RBAC-DERIVED-FLAGS.
036300
036400     IF RBAC-DENY
036500         IF REQ-PERMISSION = 'INVOICE:UPDATE'
036600            AND WS-MEMBER-ROLE = 'ACCOUNTANT'
036700             PERFORM 215-CHECK-DRAFT-EXCEPTION THRU 215-EXIT
036800         END-IF
036900     END-IF.
037000
037100     IF RBAC-DENY AND WS-DECISION-REASON = SPACES
037200         MOVE 'NO-PERMISSION' TO WS-DECISION-REASON
037300     END-IF.
037350 210-EXIT.
037380     EXIT.
037400
037500 215-CHECK-DRAFT-EXCEPTION.
037600*
037700*    HELP DESK TICKET 9940 -- THE RUNNING SYSTEM LETS AN
037800*    ACCOUNTANT UPDATE A DRAFT, UNLOCKED INVOICE EVEN THOUGH
037900*    THE BASE MATRIX RESERVES INVOICE:UPDATE TO THE OWNER.
038000*    THIS IS THE ONLY PLACE THE MATRIX RESULT ITSELF GETS
038100*    OVERRIDDEN.
038200*
038300     IF REQ-TARGET-INVOICE
038310         PERFORM 610-LOOKUP-INVOICE THRU 610-EXIT
038320         IF TARGET-FOUND
038330           AND WS-INV-TAB-COMPANY(WS-INV-TAB-IX) = REQ-COMPANY-ID
038340           AND WS-INV-TAB-STATUS(WS-INV-TAB-IX)  = 'DRAFT'
038350           AND WS-INV-TAB-LOCKED(WS-INV-TAB-IX)  = 'N'
038500             SET RBAC-ALLOW TO TRUE
038600         END-IF
038700     END-IF.
038750 215-EXIT.
038780     EXIT.
038800
038900 220-APPLY-TARGET-RULES.
039000     EVALUATE TRUE
039100         WHEN REQ-TARGET-INVOICE
039200             PERFORM 222-CHECK-INVOICE-TARGET THRU 222-EXIT
039300         WHEN REQ-TARGET-COMMISSION
039400             PERFORM 224-CHECK-COMMISSION-TARGET THRU 224-EXIT
039500         WHEN REQ-TARGET-CUSTOMER
039600             PERFORM 226-CHECK-CUSTOMER-TARGET THRU 226-EXIT
039700         WHEN OTHER
039800             CONTINUE
039900     END-EVALUATE.
039950 220-EXIT.
039980     EXIT.
040000
040100 222-CHECK-INVOICE-TARGET.
040200     PERFORM 610-LOOKUP-INVOICE THRU 610-EXIT.
040300     IF NOT TARGET-FOUND
040400         MOVE 'DENY  ' TO RBAC-DECISION
040500         MOVE 'CROSS-COMPANY' TO WS-DECISION-REASON
040600         ADD +1 TO NUM-REASON-CROSS-CO
040700     ELSE
040800         IF WS-INV-TAB-COMPANY(WS-INV-TAB-IX) NOT = REQ-COMPANY-ID
040900             MOVE 'DENY  ' TO RBAC-DECISION
041000             MOVE 'CROSS-COMPANY' TO WS-DECISION-REASON
041100             ADD +1 TO NUM-REASON-CROSS-CO
041200         ELSE
041300             IF REQ-PERMISSION = 'INVOICE:UPDATE'
041400                AND WS-INV-TAB-LOCKED(WS-INV-TAB-IX) = 'Y'
041500                AND WS-MEMBER-ROLE NOT = 'OWNER'
041600                 MOVE 'DENY  ' TO RBAC-DECISION
041700                 MOVE 'LOCKED' TO WS-DECISION-REASON
041800                 ADD +1 TO NUM-REASON-LOCKED
041900             END-IF
042000             IF REQ-PERMISSION = 'INVOICE:DELETE'
042100                AND WS-INV-TAB-STATUS(WS-INV-TAB-IX) = 'PAID'
042200                AND WS-MEMBER-ROLE NOT = 'OWNER'
042300                 MOVE 'DENY  ' TO RBAC-DECISION
042400                 MOVE 'PAID-DELETE' TO WS-DECISION-REASON
042500                 ADD +1 TO NUM-REASON-PAID-DEL
042600             END-IF
042700             IF REQ-PERMISSION = 'INVOICE:READ'
042800                AND WS-MEMBER-ROLE = 'SALES'
042900                AND WS-INV-TAB-SOLD-BY(WS-INV-TAB-IX)
043000                                          NOT = REQ-USER-ID
043100                 MOVE 'DENY  ' TO RBAC-DECISION
043200                 MOVE 'NOT-OWN-RECORD' TO WS-DECISION-REASON
043300                 ADD +1 TO NUM-REASON-NOT-OWN
043400             END-IF
043500         END-IF
043600     END-IF.
043650 222-EXIT.
043680     EXIT.
043700
043800 224-CHECK-COMMISSION-TARGET.
043900     PERFORM 612-LOOKUP-COMMISSION THRU 612-EXIT.
044000     IF NOT TARGET-FOUND
044100         MOVE 'DENY  ' TO RBAC-DECISION
044200         MOVE 'CROSS-COMPANY' TO WS-DECISION-REASON
044300         ADD +1 TO NUM-REASON-CROSS-CO
044400     ELSE
044500         IF WS-COM-TAB-COMPANY(WS-COM-TAB-IX) NOT = REQ-COMPANY-ID
044600             MOVE 'DENY  ' TO RBAC-DECISION
044700             MOVE 'CROSS-COMPANY' TO WS-DECISION-REASON
044800             ADD +1 TO NUM-REASON-CROSS-CO
044900         ELSE
045000             IF REQ-PERMISSION = 'COMMISSION:READ'
045100                AND WS-MEMBER-ROLE = 'SALES'
045200                AND WS-COM-TAB-USER(WS-COM-TAB-IX)
045300                                          NOT = REQ-USER-ID
045400                 MOVE 'DENY  ' TO RBAC-DECISION
045500                 MOVE 'NOT-OWN-RECORD' TO WS-DECISION-REASON
045600                 ADD +1 TO NUM-REASON-NOT-OWN
045700             END-IF
045800         END-IF
045900     END-IF.
045950 224-EXIT.
045980     EXIT.
046000
046100 226-CHECK-CUSTOMER-TARGET.
046200     PERFORM 614-LOOKUP-CUSTOMER THRU 614-EXIT.
046300     IF NOT TARGET-FOUND
046400         MOVE 'DENY  ' TO RBAC-DECISION
046500         MOVE 'CROSS-COMPANY' TO WS-DECISION-REASON
046600         ADD +1 TO NUM-REASON-CROSS-CO
046700     ELSE
046800         IF WS-CUS-TAB-COMPANY(WS-CUS-TAB-IX) NOT = REQ-COMPANY-ID
046900             MOVE 'DENY  ' TO RBAC-DECISION
047000             MOVE 'CROSS-COMPANY' TO WS-DECISION-REASON
047100             ADD +1 TO NUM-REASON-CROSS-CO
047200         END-IF
047300     END-IF.
047350 226-EXIT.
047380     EXIT.
047400
047500 230-WRITE-AUDIT.
047600     MOVE 'W' TO AUD-CALL-FUNCTION.
047700     MOVE REQ-COMPANY-ID   TO AUD-OUT-COMPANY-ID.
047800     MOVE REQ-USER-ID      TO AUD-OUT-USER-ID.
047900     MOVE REQ-PERMISSION   TO AUD-OUT-PERMISSION.
048000     MOVE REQ-TARGET-TYPE  TO AUD-OUT-TARGET-TYPE.
048100     MOVE REQ-TARGET-ID    TO AUD-OUT-TARGET-ID.
048200     MOVE RBAC-DECISION    TO AUD-OUT-DECISION.
048300     MOVE WS-DECISION-REASON TO AUD-OUT-REASON.
048400     CALL 'RAUD050' USING AUD-CALL-FUNCTION, AUD-OUT-COMPANY-ID,
048500          AUD-OUT-USER-ID, AUD-OUT-PERMISSION, AUD-OUT-TARGET-TYPE,
048600          AUD-OUT-TARGET-ID, AUD-OUT-DECISION, AUD-OUT-REASON.
048700
048800     MOVE REQ-COMPANY-ID   TO RPT-COMPANY-ID.
048900     MOVE REQ-USER-ID      TO RPT-USER-ID.
049000     MOVE REQ-PERMISSION   TO RPT-PERMISSION.
049100     MOVE REQ-TARGET-ID    TO RPT-TARGET-ID.
049200     MOVE RBAC-DECISION    TO RPT-DECISION.
049300     MOVE WS-DECISION-REASON TO RPT-REASON.
049400     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
049450 230-EXIT.
049480     EXIT.
049500
049600 240-DECISION-BREAK.
049700     EVALUATE TRUE
049800         WHEN WS-MEMBER-ROLE = 'OWNER'
049900             IF RBAC-ALLOW
050000                 ADD +1 TO NUM-ALLOW-OWNER
050100             ELSE
050200                 ADD +1 TO NUM-DENY-OWNER
050300             END-IF
050400         WHEN WS-MEMBER-ROLE = 'ACCOUNTANT'
050500             IF RBAC-ALLOW
050600                 ADD +1 TO NUM-ALLOW-ACCOUNTANT
050700             ELSE
050800                 ADD +1 TO NUM-DENY-ACCOUNTANT
050900             END-IF
051000         WHEN WS-MEMBER-ROLE = 'SALES'
051100             IF RBAC-ALLOW
051200                 ADD +1 TO NUM-ALLOW-SALES
051300             ELSE
051400                 ADD +1 TO NUM-DENY-SALES
051500             END-IF
051600         WHEN OTHER
051700             CONTINUE
051800     END-EVALUATE.
051850 240-EXIT.
051880     EXIT.
051900
052000 600-LOOKUP-MEMBER.
052100     MOVE 'N' TO WS-MEMBER-FOUND-SW.
052200     SEARCH ALL WS-MEMB-TAB-ENTRY
052300         WHEN WS-MEMB-TAB-COMPANY(WS-MEMB-TAB-IX) = REQ-COMPANY-ID
052400          AND WS-MEMB-TAB-USER(WS-MEMB-TAB-IX)    = REQ-USER-ID
052500             MOVE 'Y' TO WS-MEMBER-FOUND-SW
052600     END-SEARCH.
052650 600-EXIT.
052680     EXIT.
052700
052800 610-LOOKUP-INVOICE.
052900     MOVE 'N' TO WS-TARGET-FOUND-SW.
053000     SEARCH ALL WS-INV-TAB-ENTRY
053100         WHEN WS-INV-TAB-ID(WS-INV-TAB-IX) = REQ-TARGET-ID
053200             MOVE 'Y' TO WS-TARGET-FOUND-SW
053300     END-SEARCH.
053350 610-EXIT.
053380     EXIT.
053400
053500 612-LOOKUP-COMMISSION.
053600     MOVE 'N' TO WS-TARGET-FOUND-SW.
053700     SEARCH ALL WS-COM-TAB-ENTRY
053800         WHEN WS-COM-TAB-ID(WS-COM-TAB-IX) = REQ-TARGET-ID
053900             MOVE 'Y' TO WS-TARGET-FOUND-SW
054000     END-SEARCH.
054050 612-EXIT.
054080     EXIT.
054100
054200 614-LOOKUP-CUSTOMER.
054300     MOVE 'N' TO WS-TARGET-FOUND-SW.
054400     SEARCH ALL WS-CUS-TAB-ENTRY
054500         WHEN WS-CUS-TAB-ID(WS-CUS-TAB-IX) = REQ-TARGET-ID
054600             MOVE 'Y' TO WS-TARGET-FOUND-SW
054700     END-SEARCH.
054750 614-EXIT.
054780     EXIT.
054800
054900 700-OPEN-FILES.
055000     OPEN INPUT  REQUEST-FILE
055100                 MEMBER-FILE
055200                 INVOICE-FILE
055300                 COMMISSION-FILE
055400                 CUSTOMER-FILE
055500          OUTPUT REPORT-FILE.
055600     IF NOT REQFILE-OK
055700         DISPLAY 'ERROR OPENING REQUEST FILE. RC: ' WS-REQFILE-STATUS
055800         DISPLAY 'TERMINATING RADJ040 DUE TO FILE ERROR'
055900         MOVE 16 TO RETURN-CODE
056000         MOVE 'Y' TO WS-REQUEST-EOF
056100     END-IF.
056150 700-EXIT.
056180     EXIT.
056200
056300 705-LOAD-MEMBER-TABLE.
056310     PERFORM 705A-READ-MEMBER-MASTER THRU 705A-EXIT.
056320     PERFORM 705B-BUILD-MEMBER-ENTRY THRU 705B-EXIT UNTIL MEMBFILE-EOF.
056325 705-EXIT.
056328     EXIT.
056330
056340 705A-READ-MEMBER-MASTER.
056400     READ MEMBER-FILE
056500         AT END
056600             SET MEMBFILE-EOF TO TRUE
056700     END-READ.
056750 705A-EXIT.
056780     EXIT.
056800
056900 705B-BUILD-MEMBER-ENTRY.
057000     ADD +1 TO WS-MEMB-TAB-COUNT.
057100     MOVE MEM-COMPANY-ID TO
057150                      WS-MEMB-TAB-COMPANY(WS-MEMB-TAB-COUNT).
057200     MOVE MEM-USER-ID    TO
057250                      WS-MEMB-TAB-USER(WS-MEMB-TAB-COUNT).
057300     MOVE MEM-ROLE       TO
057350                      WS-MEMB-TAB-ROLE(WS-MEMB-TAB-COUNT).
057400     PERFORM 705A-READ-MEMBER-MASTER THRU 705A-EXIT.
057450 705B-EXIT.
057480     EXIT.
057500
057600 706-LOAD-INVOICE-TABLE.
057610     PERFORM 706A-READ-INVOICE-MASTER THRU 706A-EXIT.
057620     PERFORM 706B-BUILD-INVOICE-ENTRY THRU 706B-EXIT UNTIL INVFILE-EOF.
057625 706-EXIT.
057628     EXIT.
057630
057640 706A-READ-INVOICE-MASTER.
057700     READ INVOICE-FILE
057800         AT END
057900             SET INVFILE-EOF TO TRUE
058000     END-READ.
058050 706A-EXIT.
058080     EXIT.
058100
058200 706B-BUILD-INVOICE-ENTRY.
058300     ADD +1 TO WS-INV-TAB-COUNT.
058400     MOVE INV-ID         TO
058450                      WS-INV-TAB-ID(WS-INV-TAB-COUNT).
058500     MOVE INV-COMPANY-ID TO
058550                      WS-INV-TAB-COMPANY(WS-INV-TAB-COUNT).
058600     MOVE INV-STATUS     TO
058650                      WS-INV-TAB-STATUS(WS-INV-TAB-COUNT).
058700     MOVE INV-LOCKED     TO
058750                      WS-INV-TAB-LOCKED(WS-INV-TAB-COUNT).
058800     MOVE INV-SOLD-BY    TO
058850                      WS-INV-TAB-SOLD-BY(WS-INV-TAB-COUNT).
058900     PERFORM 706A-READ-INVOICE-MASTER THRU 706A-EXIT.
058950 706B-EXIT.
058980     EXIT.
059000
059100 707-LOAD-COMMISSION-TABLE.
059110     PERFORM 707A-READ-COMMISSION-MASTER THRU 707A-EXIT.
059120     PERFORM 707B-BUILD-COMMISSION-ENTRY THRU 707B-EXIT
059125             UNTIL COMMFILE-EOF.
059128 707-EXIT.
059129     EXIT.
059130
059140 707A-READ-COMMISSION-MASTER.
059200     READ COMMISSION-FILE
059300         AT END
059400             SET COMMFILE-EOF TO TRUE
059500     END-READ.
059550 707A-EXIT.
059580     EXIT.
059600
059700 707B-BUILD-COMMISSION-ENTRY.
059800     ADD +1 TO WS-COM-TAB-COUNT.
059900     MOVE COM-ID         TO
059950                      WS-COM-TAB-ID(WS-COM-TAB-COUNT).
060000     MOVE COM-COMPANY-ID TO
060050                      WS-COM-TAB-COMPANY(WS-COM-TAB-COUNT).
060100     MOVE COM-USER-ID    TO
060150                      WS-COM-TAB-USER(WS-COM-TAB-COUNT).
060200     PERFORM 707A-READ-COMMISSION-MASTER THRU 707A-EXIT.
060250 707B-EXIT.
060280     EXIT.
060300
060400 708-LOAD-CUSTOMER-TABLE.
060410     PERFORM 708A-READ-CUSTOMER-MASTER THRU 708A-EXIT.
060420     PERFORM 708B-BUILD-CUSTOMER-ENTRY THRU 708B-EXIT UNTIL CUSTFILE-EOF.
060425 708-EXIT.
060428     EXIT.
060430
060440 708A-READ-CUSTOMER-MASTER.
060500     READ CUSTOMER-FILE
060600         AT END
060700             SET CUSTFILE-EOF TO TRUE
060800     END-READ.
060850 708A-EXIT.
060880     EXIT.
060900
061000 708B-BUILD-CUSTOMER-ENTRY.
061100     ADD +1 TO WS-CUS-TAB-COUNT.
061200     MOVE CUST-ID         TO
061250                      WS-CUS-TAB-ID(WS-CUS-TAB-COUNT).
061300     MOVE CUST-COMPANY-ID TO
061350                      WS-CUS-TAB-COMPANY(WS-CUS-TAB-COUNT).
061400     PERFORM 708A-READ-CUSTOMER-MASTER THRU 708A-EXIT.
061450 708B-EXIT.
061480     EXIT.
062800
062900 710-READ-REQUEST-FILE.
063000     READ REQUEST-FILE
063100       AT END MOVE 'Y' TO WS-REQUEST-EOF.
063200     EVALUATE WS-REQFILE-STATUS
063300        WHEN '00'
063400            CONTINUE
063500        WHEN '10'
063600            MOVE 'Y' TO WS-REQUEST-EOF
063700        WHEN OTHER
063800            DISPLAY 'REQUEST FILE I/O ERROR ON READ. RC: '
063900                    WS-REQFILE-STATUS
064000            MOVE 'Y' TO WS-REQUEST-EOF
064100     END-EVALUATE.
064150 710-EXIT.
064180     EXIT.
064200
064300 790-CLOSE-FILES.
064400     CLOSE REQUEST-FILE
064500           MEMBER-FILE
064600           INVOICE-FILE
064700           COMMISSION-FILE
064800           CUSTOMER-FILE
064900           REPORT-FILE.
064950 790-EXIT.
064980     EXIT.
065000
065100 800-INIT-REPORT.
065200     MOVE CURRENT-YEAR   TO RPT-YY.
065300     MOVE CURRENT-MONTH  TO RPT-MM.
065400     MOVE CURRENT-DAY    TO RPT-DD.
065500     MOVE CURRENT-HOUR   TO RPT-HH.
065600     MOVE CURRENT-MINUTE TO RPT-MIN.
065700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
065800     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.
065900     WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 2.
065950 800-EXIT.
065980     EXIT.
066000
066100 850-REPORT-DECISION-STATS.
066200     MOVE 'OWNER'       TO RPT-ROLE-TEXT.
066300     MOVE NUM-ALLOW-OWNER TO RPT-ROLE-ALLOW.
066400     MOVE NUM-DENY-OWNER  TO RPT-ROLE-DENY.
066500     WRITE REPORT-RECORD FROM RPT-ROLE-STATS-LINE AFTER 2.
066600
066700     MOVE 'ACCOUNTANT'  TO RPT-ROLE-TEXT.
066800     MOVE NUM-ALLOW-ACCOUNTANT TO RPT-ROLE-ALLOW.
066900     MOVE NUM-DENY-ACCOUNTANT  TO RPT-ROLE-DENY.
067000     WRITE REPORT-RECORD FROM RPT-ROLE-STATS-LINE AFTER 1.
067100
067200     MOVE 'SALES'       TO RPT-ROLE-TEXT.
067300     MOVE NUM-ALLOW-SALES TO RPT-ROLE-ALLOW.
067400     MOVE NUM-DENY-SALES  TO RPT-ROLE-DENY.
067500     WRITE REPORT-RECORD FROM RPT-ROLE-STATS-LINE AFTER 1.
067600
067700     MOVE 'TOTAL REQUESTS:' TO RPT-STATS-TEXT.
067800     MOVE NUM-REQUESTS-READ TO RPT-STATS-COUNT.
067900     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 2.
068000
068100     MOVE 'REASON -- NO-MEMBERSHIP:' TO RPT-REASON-TEXT.
068200     MOVE NUM-REASON-NO-MEMBER TO RPT-REASON-COUNT.
068300     WRITE REPORT-RECORD FROM RPT-REASON-STATS-LINE AFTER 2.
068400
068500     MOVE 'REASON -- NO-PERMISSION:' TO RPT-REASON-TEXT.
068600     MOVE NUM-REASON-NO-PERM TO RPT-REASON-COUNT.
068700     WRITE REPORT-RECORD FROM RPT-REASON-STATS-LINE AFTER 1.
068800
068900     MOVE 'REASON -- CROSS-COMPANY:' TO RPT-REASON-TEXT.
069000     MOVE NUM-REASON-CROSS-CO TO RPT-REASON-COUNT.
069100     WRITE REPORT-RECORD FROM RPT-REASON-STATS-LINE AFTER 1.
069200
069300     MOVE 'REASON -- LOCKED:' TO RPT-REASON-TEXT.
069400     MOVE NUM-REASON-LOCKED TO RPT-REASON-COUNT.
069500     WRITE REPORT-RECORD FROM RPT-REASON-STATS-LINE AFTER 1.
069600
069700     MOVE 'REASON -- NOT-OWN-RECORD:' TO RPT-REASON-TEXT.
069800     MOVE NUM-REASON-NOT-OWN TO RPT-REASON-COUNT.
069900     WRITE REPORT-RECORD FROM RPT-REASON-STATS-LINE AFTER 1.
070000
070100     MOVE 'REASON -- PAID-DELETE:' TO RPT-REASON-TEXT.
070200     MOVE NUM-REASON-PAID-DEL TO RPT-REASON-COUNT.
070300     WRITE REPORT-RECORD FROM RPT-REASON-STATS-LINE AFTER 1.
070350 850-EXIT.
070380     EXIT.
