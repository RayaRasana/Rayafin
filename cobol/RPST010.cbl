000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RAYAFIN SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. RPST010.
000700 AUTHOR. D STOUT.
000800 INSTALLATION. RAYAFIN SYSTEMS GROUP - BATCH ACCOUNTING.
000900 DATE-WRITTEN. 03/02/88.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200****************************************************************
001300* RPST010 -- INVOICE LINE POSTING ENGINE
001400*
001500* READS THE SORTED INVOICE-ITEM FILE (BY INVOICE ID, LINE NO)
001600* AND VALIDATES EACH LINE, COMPUTES THE TRUE LINE TOTAL AND
001700* COMPARES IT TO THE CLAIMED TOTAL ON THE LINE.  ACCEPTED LINES
001800* ARE ROLLED UP TO ONE POSTED-INVOICE LINE AT EACH INVOICE
001900* BREAK.  REJECTED LINES ARE WRITTEN TO THE ERROR LISTING.
002000*
002100* A GOOD CASE FOR THE NIGHTLY POSTING RUN, SECTION 1 OF 3 OF
002200* THE RUN REPORT -- SEE ALSO RCOM020 AND RADJ040.
002300****************************************************************
002400*    CHANGE LOG
002500*
002600*    DATE      PROGRAMMER      REQUEST    DESCRIPTION
002700*    --------  --------------  ---------  ----------------------
002800*    03/02/88  D STOUT         RF-0014    ORIGINAL PROGRAM
002900*    08/17/89  D STOUT         RF-0061    ADD COMPANY SUBTOTAL
003000*    05/04/91  J SAYLES        RF-0118    REJECT NEGATIVE LINE
003100*                                         TOTALS, NOT JUST
003200*                                         MISMATCHED ONES
003300*    11/30/93  D STOUT         RF-0205    INVOICE NUMBER NOW
003400*                                         COMES FROM INVOICE
003500*                                         MASTER, NOT ITEM REC
003600*    06/30/94  R MCARDLE       RF-0240    HALF-UP ROUNDING ON
003700*                                         THE COMPUTED LINE
003800*                                         TOTAL PER AUDIT
003900*    02/19/99  R MCARDLE       RF-0300    Y2K -- INVOICE MASTER
004000*                                         DATE FIELD WIDENED,
004100*                                         NO IMPACT HERE
004200*    09/08/02  T OKONKWO       RF-0351    GRAND TOTAL LINE WAS
004300*                                         PRINTING BEFORE THE
004400*                                         LAST COMPANY BREAK
004500****************************************************************
004600*                                                               *
004700* INVOICE-ITEM RECORD LAYOUT (SEE ITEMCOPY):                    *
004800*     0    1    1    2    2    3    3    4    4    5    5    6  *
004900* ....5....0....5....0....5....0....5....0....5....0....5....0..*
005000*                                                               *
005100* INVOICE  LINE DESCRIPTION                 QUANTITY  UNIT-PRICE*
005200*   ID      NO                                         DISCOUNT*
005300*
005400****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS POSTING-ALPHA IS 'A' THRU 'Z'
006200     UPSI-0 IS RERUN-SWITCH.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT ITEM-FILE ASSIGN TO ITEMFILE
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS IS WS-ITEMFILE-STATUS.
006900
007000     SELECT INVOICE-FILE ASSIGN TO INVFILE
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS IS WS-INVFILE-STATUS.
007300
007400     SELECT REPORT-FILE ASSIGN TO RPTFILE
007500         FILE STATUS IS WS-REPORT-STATUS.
007600
007700     SELECT ERROR-FILE ASSIGN TO ERRFILE
007800         FILE STATUS IS WS-ERRFILE-STATUS.
007900
008000****************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  ITEM-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 COPY ITEMCOPY.
008800
008900 FD  INVOICE-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 COPY INVCOPY.
009300
009400 FD  REPORT-FILE
009500     RECORDING MODE IS F.
009600 01  REPORT-RECORD              PIC X(80).
009700
009800 FD  ERROR-FILE
009900     RECORDING MODE IS F.
010000 01  ERROR-RECORD                PIC X(80).
010100
010200****************************************************************
010300 WORKING-STORAGE SECTION.
010400****************************************************************
010500*
010510 77  WS-TRACE-CNT                PIC S9(4) COMP VALUE +0.
010520 77  WS-TRACE-CNT-X REDEFINES WS-TRACE-CNT PIC S9999.
010530*
010600 01  SYSTEM-DATE-AND-TIME.
010700     05  CURRENT-DATE.
010800         10  CURRENT-YEAR            PIC 9(2).
010900         10  CURRENT-MONTH           PIC 9(2).
011000         10  CURRENT-DAY             PIC 9(2).
011100     05  CURRENT-TIME.
011200         10  CURRENT-HOUR            PIC 9(2).
011300         10  CURRENT-MINUTE          PIC 9(2).
011400         10  CURRENT-SECOND          PIC 9(2).
011500         10  CURRENT-HNDSEC          PIC 9(2).
011600*
011700 01  WS-FIELDS.
011800     05  WS-ITEMFILE-STATUS      PIC X(2)  VALUE SPACES.
011900         88  ITEMFILE-OK         VALUE '00'.
012000         88  ITEMFILE-EOF        VALUE '10'.
012100     05  WS-INVFILE-STATUS       PIC X(2)  VALUE SPACES.
012200         88  INVFILE-OK          VALUE '00'.
012300         88  INVFILE-EOF         VALUE '10'.
012400     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
012500     05  WS-ERRFILE-STATUS       PIC X(2)  VALUE SPACES.
012600     05  WS-ITEM-EOF             PIC X     VALUE 'N'.
012700         88  ITEM-EOF            VALUE 'Y'.
012800     05  WS-FIRST-ITEM-SW        PIC X     VALUE 'Y'.
012900         88  FIRST-ITEM          VALUE 'Y'.
013000     05  WS-ITEM-VALID-SW        PIC X     VALUE 'Y'.
013100         88  ITEM-IS-VALID       VALUE 'Y'.
013200*
013300 01  WS-CURR-DATE-N              PIC 9(6) COMP-3.
013400 01  WS-CURR-DATE-X REDEFINES WS-CURR-DATE-N.
013500     05  WS-CURR-DATE-YY         PIC 9(2).
013600     05  WS-CURR-DATE-MM         PIC 9(2).
013700     05  WS-CURR-DATE-DD         PIC 9(2).
013800*
013900 01  WS-ITEMFILE-STATUS-N REDEFINES WS-ITEMFILE-STATUS PIC 99.
014000*
014100 01  WS-INVOICE-TABLE.
014200     05  WS-INV-TAB-COUNT        PIC S9(5)   COMP VALUE +0.
014300     05  WS-INV-TAB-ENTRY        OCCURS 5000 TIMES
014400                                 INDEXED BY WS-INV-TAB-IX
014500                                 ASCENDING KEY IS WS-INV-TAB-ID.
014600         10  WS-INV-TAB-ID       PIC 9(6).
014700         10  WS-INV-TAB-COMPANY  PIC 9(6).
014800         10  WS-INV-TAB-NUMBER   PIC X(16).
014900*
015000 01  WORK-VARIABLES.
015100     05  I                       PIC S9(9)   COMP-3  VALUE +0.
015200     05  WS-SAVE-INVOICE-ID      PIC 9(6)    VALUE ZERO.
015300     05  WS-SAVE-COMPANY-ID      PIC 9(6)    VALUE ZERO.
015400     05  WS-LOOKUP-FOUND-SW      PIC X       VALUE 'N'.
015500         88  LOOKUP-FOUND        VALUE 'Y'.
015600     05  WS-RAW-LINE-TOTAL       PIC S9(10)V9(4) COMP-3.
015700     05  WS-COMPUTED-LINE-TOTAL  PIC S9(10)V99 COMP-3.
015800     05  WS-INVOICE-ACCUM        PIC S9(10)V99 COMP-3 VALUE ZERO.
015900     05  WS-INVOICE-LINE-CNT     PIC S9(5)   COMP-3  VALUE ZERO.
016000*
016100 01  REPORT-TOTALS.
016200     05  NUM-ITEMS-READ          PIC S9(9)   COMP-3  VALUE +0.
016300     05  NUM-ITEMS-ACCEPTED      PIC S9(9)   COMP-3  VALUE +0.
016400     05  NUM-ITEMS-REJECTED      PIC S9(9)   COMP-3  VALUE +0.
016500     05  NUM-INVOICES-POSTED     PIC S9(9)   COMP-3  VALUE +0.
016600     05  WS-COMPANY-TOTAL        PIC S9(10)V99 COMP-3 VALUE ZERO.
016700     05  WS-GRAND-TOTAL          PIC S9(10)V99 COMP-3 VALUE ZERO.
016800*
016900*        *******************
017000*            REPORT LINES
017100*        *******************
017200 01  ERR-MSG-BAD-ITEM.
017300     05  FILLER PIC X(31)
017400                  VALUE 'REJECTED LINE - INVOICE/LINE: '.
017500     05  ERR-MSG-INVOICE         PIC 9(6).
017600     05  FILLER                  PIC X(1) VALUE '/'.
017700     05  ERR-MSG-LINE-NO         PIC 9(3).
017800     05  FILLER                  PIC X(39) VALUE SPACES.
017900 01  ERR-MSG-BAD-ITEM-2.
018000     05  FILLER                  PIC X(10) VALUE SPACES.
018100     05  FILLER                  PIC X(18) VALUE 'CLAIMED TOTAL: '.
018200     05  ERR-MSG-CLAIMED         PIC ZZZ,ZZZ,ZZ9.99-.
018300     05  FILLER                  PIC X(4)  VALUE SPACES.
018400     05  FILLER                  PIC X(18) VALUE 'COMPUTED TOTAL: '.
018500     05  ERR-MSG-COMPUTED        PIC ZZZ,ZZZ,ZZ9.99-.
018600     05  FILLER                  PIC X(10) VALUE SPACES.
018700 01  RPT-HEADER1.
018800     05  FILLER                  PIC X(40)
018900               VALUE 'RAYAFIN INVOICE POSTING REPORT    DATE: '.
019000     05  RPT-MM                  PIC 99.
019100     05  FILLER                  PIC X     VALUE '/'.
019200     05  RPT-DD                  PIC 99.
019300     05  FILLER                  PIC X     VALUE '/'.
019400     05  RPT-YY                  PIC 99.
019500     05  FILLER                  PIC X(20)
019600                    VALUE ' (MM/DD/YY)   TIME: '.
019700     05  RPT-HH                  PIC 99.
019800     05  FILLER                  PIC X     VALUE ':'.
019900     05  RPT-MIN                 PIC 99.
020000     05  FILLER                  PIC X(13) VALUE SPACES.
020100 01  RPT-SECTION-HDR.
020200     05  FILLER PIC X(40) VALUE
020300         'SECTION 1 -- INVOICE LINE POSTING'.
020400     05  FILLER PIC X(40) VALUE SPACES.
020500 01  RPT-COL-HDR1.
020600     05  FILLER PIC X(12) VALUE 'COMPANY'.
020700     05  FILLER PIC X(10) VALUE 'INVOICE'.
020800     05  FILLER PIC X(18) VALUE 'INVOICE NUMBER'.
020900     05  FILLER PIC X(12) VALUE 'LINES OK'.
021000     05  FILLER PIC X(18) VALUE 'POSTED TOTAL'.
021100     05  FILLER PIC X(10) VALUE SPACES.
021200 01  RPT-DETAIL-LINE.
021300     05  RPT-COMPANY-ID          PIC ZZZ,ZZ9.
021400     05  FILLER                  PIC X(7) VALUE SPACES.
021500     05  RPT-INVOICE-ID          PIC ZZZ,ZZ9.
021600     05  FILLER                  PIC X(4) VALUE SPACES.
021700     05  RPT-INVOICE-NUMBER      PIC X(16).
021800     05  FILLER                  PIC X(2) VALUE SPACES.
021900     05  RPT-LINE-CNT            PIC ZZ9.
022000     05  FILLER                  PIC X(9) VALUE SPACES.
022100     05  RPT-POSTED-TOTAL        PIC ZZZ,ZZZ,ZZ9.99.
022200     05  FILLER                  PIC X(2) VALUE SPACES.
022300 01  RPT-COMPANY-SUB.
022400     05  FILLER                  PIC X(30) VALUE
022500         'COMPANY SUBTOTAL:'.
022600     05  RPT-COMPANY-SUB-AMT     PIC ZZZ,ZZZ,ZZ9.99.
022700     05  FILLER                  PIC X(32) VALUE SPACES.
022800 01  RPT-GRAND-TOTAL.
022900     05  FILLER                  PIC X(30) VALUE
023000         'GRAND TOTAL POSTED:'.
023100     05  RPT-GRAND-AMT           PIC ZZZ,ZZZ,ZZ9.99.
023200     05  FILLER                  PIC X(32) VALUE SPACES.
023300 01  RPT-STATS-LINE.
023400     05  RPT-STATS-TEXT          PIC X(40).
023500     05  RPT-STATS-COUNT         PIC ZZZ,ZZZ,ZZ9.
023600     05  FILLER                  PIC X(32) VALUE SPACES.
023700*
023800****************************************************************
023900 PROCEDURE DIVISION.
024000****************************************************************
024100
024200 000-MAIN.
024300     ACCEPT CURRENT-DATE FROM DATE.
024400     ACCEPT CURRENT-TIME FROM TIME.
024500     DISPLAY 'RPST010 STARTED DATE = ' CURRENT-MONTH '/'
024600            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
024700
024800     PERFORM 700-OPEN-FILES THRU 700-EXIT.
024900     PERFORM 705-LOAD-INVOICE-TABLE THRU 705-EXIT.
025000     PERFORM 800-INIT-REPORT THRU 800-EXIT.
025100
025200     PERFORM 710-READ-ITEM-FILE THRU 710-EXIT.
025300     PERFORM 100-PROCESS-ITEMS THRU 100-EXIT
025400             UNTIL ITEM-EOF.
025500
025600     IF NUM-INVOICES-POSTED > 0
025700         PERFORM 220-POST-INVOICE-BREAK THRU 220-EXIT
025800     END-IF.
025900
026000     PERFORM 870-REPORT-COMPANY-FINAL THRU 870-EXIT.
026100     PERFORM 850-REPORT-POSTING-STATS THRU 850-EXIT.
026200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
026250     IF RERUN-SWITCH
026260         DISPLAY 'RPST010 PASSES=' WS-TRACE-CNT-X
026270     END-IF.
026300
026400     GOBACK.
026500
026600 100-PROCESS-ITEMS.
026700     ADD +1 TO NUM-ITEMS-READ.
026800*
026900*    CONTROL BREAK ON INVOICE ID -- POST THE PRIOR INVOICE
027000*    BEFORE STARTING WORK ON THE NEW ONE.
027100*
027200     IF NOT FIRST-ITEM
027300         IF ITM-INVOICE-ID NOT = WS-SAVE-INVOICE-ID
027400             PERFORM 220-POST-INVOICE-BREAK THRU 220-EXIT
027500         END-IF
027600     END-IF.
027700     MOVE 'N' TO WS-FIRST-ITEM-SW.
027800     MOVE ITM-INVOICE-ID TO WS-SAVE-INVOICE-ID.
027900
028000     PERFORM 200-VALIDATE-ITEM THRU 200-EXIT.
028100
028200     IF ITEM-IS-VALID
028300         ADD +1 TO NUM-ITEMS-ACCEPTED
028400         ADD +1 TO WS-INVOICE-LINE-CNT
028500         ADD WS-COMPUTED-LINE-TOTAL TO WS-INVOICE-ACCUM
028600     ELSE
028700         ADD +1 TO NUM-ITEMS-REJECTED
028800         PERFORM 299-REPORT-REJECTED-ITEM THRU 299-EXIT
028900     END-IF.
029000
029100     PERFORM 710-READ-ITEM-FILE THRU 710-EXIT.
029150 100-EXIT.
029160     EXIT.
029200
029300 200-VALIDATE-ITEM.
029400     MOVE 'Y' TO WS-ITEM-VALID-SW.
029500     IF ITM-QUANTITY < 0 OR ITM-UNIT-PRICE < 0 OR ITM-DISCOUNT < 0
029550         MOVE 'N' TO WS-ITEM-VALID-SW
029580         GO TO 200-EXIT
029700     END-IF.
029800*
029900*    LINE-TOTAL = (QUANTITY * UNIT-PRICE) - DISCOUNT, ROUNDED
030000*    HALF-UP TO 2 DECIMALS.  THE RAW PRODUCT CARRIES 4 DECIMALS
030100*    (2 FROM QUANTITY, 2 FROM PRICE) SO WE COMPUTE IT AT FULL
030200*    PRECISION BEFORE ROUNDING DOWN TO MONEY.
030300*
030400     COMPUTE WS-RAW-LINE-TOTAL ROUNDED =
030500             (ITM-QUANTITY * ITM-UNIT-PRICE) - ITM-DISCOUNT.
030600     COMPUTE WS-COMPUTED-LINE-TOTAL ROUNDED =
030700             WS-RAW-LINE-TOTAL.
030800
030900     IF WS-COMPUTED-LINE-TOTAL < 0
031000         MOVE 'N' TO WS-ITEM-VALID-SW
031100     END-IF.
031200
031300     IF WS-COMPUTED-LINE-TOTAL NOT = ITM-TOTAL-AMOUNT
031400         MOVE 'N' TO WS-ITEM-VALID-SW
031500     END-IF.
031550 200-EXIT.
031580     EXIT.
031600
031700 220-POST-INVOICE-BREAK.
031800     MOVE WS-SAVE-INVOICE-ID TO RPT-INVOICE-ID.
031900     PERFORM 600-LOOKUP-INVOICE THRU 600-EXIT.
032000     IF LOOKUP-FOUND
032100         MOVE WS-INV-TAB-NUMBER(WS-INV-TAB-IX)
032200                                     TO RPT-INVOICE-NUMBER
032300         IF WS-INV-TAB-COMPANY(WS-INV-TAB-IX)
032400                                   NOT = WS-SAVE-COMPANY-ID
032410             IF NUM-INVOICES-POSTED > 0
032420                 PERFORM 870-REPORT-COMPANY-FINAL THRU 870-EXIT
032430             END-IF
032440             MOVE WS-INV-TAB-COMPANY(WS-INV-TAB-IX)
032450                                       TO WS-SAVE-COMPANY-ID
032460         END-IF
032600     ELSE
032700         MOVE SPACES TO RPT-INVOICE-NUMBER
032800         MOVE ZERO TO WS-SAVE-COMPANY-ID
032900     END-IF.
033000
033100     MOVE WS-SAVE-COMPANY-ID TO RPT-COMPANY-ID.
033200     MOVE WS-INVOICE-LINE-CNT TO RPT-LINE-CNT.
033300     MOVE WS-INVOICE-ACCUM TO RPT-POSTED-TOTAL.
033400     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
033500
033600     ADD +1 TO NUM-INVOICES-POSTED.
033700     ADD WS-INVOICE-ACCUM TO WS-COMPANY-TOTAL, WS-GRAND-TOTAL.
033800
033900     MOVE ZERO TO WS-INVOICE-ACCUM.
034000     MOVE ZERO TO WS-INVOICE-LINE-CNT.
034050 220-EXIT.
034080     EXIT.
034100
034200 299-REPORT-REJECTED-ITEM.
034300     MOVE ITM-INVOICE-ID TO ERR-MSG-INVOICE.
034400     MOVE ITM-LINE-NO    TO ERR-MSG-LINE-NO.
034500     WRITE ERROR-RECORD FROM ERR-MSG-BAD-ITEM.
034600     MOVE ITM-TOTAL-AMOUNT        TO ERR-MSG-CLAIMED.
034700     MOVE WS-COMPUTED-LINE-TOTAL  TO ERR-MSG-COMPUTED.
034800     WRITE ERROR-RECORD FROM ERR-MSG-BAD-ITEM-2.
034850 299-EXIT.
034880     EXIT.
034900
035000 600-LOOKUP-INVOICE.
035100     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
035200     SEARCH ALL WS-INV-TAB-ENTRY
035300         WHEN WS-INV-TAB-ID(WS-INV-TAB-IX) = WS-SAVE-INVOICE-ID
035400             MOVE 'Y' TO WS-LOOKUP-FOUND-SW
035500     END-SEARCH.
035550 600-EXIT.
035580     EXIT.
035600
035700 700-OPEN-FILES.
035800     OPEN INPUT  ITEM-FILE
035900                 INVOICE-FILE
036000          OUTPUT REPORT-FILE
036100                 ERROR-FILE.
036200     IF NOT ITEMFILE-OK
036300         DISPLAY 'ERROR OPENING ITEM FILE. RC: ' WS-ITEMFILE-STATUS
036400         DISPLAY 'TERMINATING RPST010 DUE TO FILE ERROR'
036500         MOVE 16 TO RETURN-CODE
036600         MOVE 'Y' TO WS-ITEM-EOF
036700     END-IF.
036800     IF NOT INVFILE-OK
036900         DISPLAY 'ERROR OPENING INVOICE FILE. RC: ' WS-INVFILE-STATUS
037000         DISPLAY 'TERMINATING RPST010 DUE TO FILE ERROR'
037100         MOVE 16 TO RETURN-CODE
037200         MOVE 'Y' TO WS-ITEM-EOF
037250         GO TO 700-EXIT
037300     END-IF.
037350 700-EXIT.
037380     EXIT.
037400
037500 705-LOAD-INVOICE-TABLE.
037510     PERFORM 706-READ-INVOICE-MASTER THRU 706-EXIT.
037520     PERFORM 707-BUILD-INVOICE-ENTRY THRU 707-EXIT
037525         UNTIL INVFILE-EOF.
037528 705-EXIT.
037529     EXIT.
037530
037540 706-READ-INVOICE-MASTER.
037600     READ INVOICE-FILE
037700         AT END
037800             SET INVFILE-EOF TO TRUE
037900     END-READ.
038050 706-EXIT.
038080     EXIT.
038090
038100 707-BUILD-INVOICE-ENTRY.
038200     ADD +1 TO WS-INV-TAB-COUNT.
038300     MOVE INV-ID         TO WS-INV-TAB-ID(WS-INV-TAB-COUNT).
038400     MOVE INV-COMPANY-ID TO
038500                         WS-INV-TAB-COMPANY(WS-INV-TAB-COUNT).
038600     MOVE INV-NUMBER     TO
038700                         WS-INV-TAB-NUMBER(WS-INV-TAB-COUNT).
038800     PERFORM 706-READ-INVOICE-MASTER THRU 706-EXIT.
038850 707-EXIT.
038880     EXIT.
039000
039100 710-READ-ITEM-FILE.
039200     READ ITEM-FILE
039300       AT END MOVE 'Y' TO WS-ITEM-EOF.
039400     EVALUATE WS-ITEMFILE-STATUS
039500        WHEN '00'
039600            CONTINUE
039700        WHEN '10'
039800            MOVE 'Y' TO WS-ITEM-EOF
039900        WHEN OTHER
040000            DISPLAY 'ITEM FILE I/O ERROR ON READ. RC: '
040100                    WS-ITEMFILE-STATUS
040200            MOVE 'Y' TO WS-ITEM-EOF
040300     END-EVALUATE.
040350 710-EXIT.
040380     EXIT.
040400
040500 790-CLOSE-FILES.
040600     CLOSE ITEM-FILE
040700           INVOICE-FILE
040800           REPORT-FILE
040900           ERROR-FILE.
040950 790-EXIT.
040980     EXIT.
041000
041100 800-INIT-REPORT.
041200     MOVE CURRENT-YEAR   TO RPT-YY.
041300     MOVE CURRENT-MONTH  TO RPT-MM.
041400     MOVE CURRENT-DAY    TO RPT-DD.
041500     MOVE CURRENT-HOUR   TO RPT-HH.
041600     MOVE CURRENT-MINUTE TO RPT-MIN.
041700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
041800     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.
041900     WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 2.
041950 800-EXIT.
041980     EXIT.
042000
042100 870-REPORT-COMPANY-FINAL.
042150     ADD +1 TO WS-TRACE-CNT.
042200     MOVE WS-COMPANY-TOTAL TO RPT-COMPANY-SUB-AMT.
042300     WRITE REPORT-RECORD FROM RPT-COMPANY-SUB AFTER 1.
042400     MOVE ZERO TO WS-COMPANY-TOTAL.
042450 870-EXIT.
042480     EXIT.
042500
042600 850-REPORT-POSTING-STATS.
042700     MOVE WS-GRAND-TOTAL TO RPT-GRAND-AMT.
042800     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.
042900
043000     MOVE 'LINES READ:' TO RPT-STATS-TEXT.
043100     MOVE NUM-ITEMS-READ TO RPT-STATS-COUNT.
043200     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 2.
043300
043400     MOVE 'LINES ACCEPTED:' TO RPT-STATS-TEXT.
043500     MOVE NUM-ITEMS-ACCEPTED TO RPT-STATS-COUNT.
043600     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
043700
043800     MOVE 'LINES REJECTED:' TO RPT-STATS-TEXT.
043900     MOVE NUM-ITEMS-REJECTED TO RPT-STATS-COUNT.
044000     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 1.
044050 850-EXIT.
044080     EXIT.
