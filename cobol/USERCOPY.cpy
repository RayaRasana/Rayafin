000100******************************************************************
000200*    USERCOPY  --  USER (LOGIN/OWNER/ACCOUNTANT/SALES) RECORD
000300*    USED BY RPRV060 AND LOADED AS AN IN-MEMORY TABLE BY RADJ040.
000400******************************************************************
000500*    DATE      PROGRAMMER      CHANGE
000600*    --------  --------------  ------------------------------
000700*    03/14/88  J SAYLES        ORIGINAL LAYOUT
000800*    11/05/93  D STOUT         ADDED USER-ACTIVE SWITCH
000900******************************************************************
001000 01  USER-REC.
001100     05  USER-KEY.
001200         10  USER-ID             PIC 9(6).
001300     05  USER-EMAIL              PIC X(40).
001400     05  USER-FULL-NAME          PIC X(30).
001500     05  USER-ACTIVE             PIC X(1).
001600         88  USER-IS-ACTIVE      VALUE 'Y'.
001700         88  USER-IS-INACTIVE    VALUE 'N'.
001800     05  FILLER                  PIC X(13).
