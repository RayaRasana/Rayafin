000100******************************************************************
000200*    COMMCOPY  --  COMMISSION SNAPSHOT RECORD LAYOUT
000300*    WRITTEN BY RCOM020, RE-READ AS A TABLE BY RADJ040.
000400******************************************************************
000500*    DATE      PROGRAMMER      CHANGE
000600*    --------  --------------  ------------------------------
000700*    11/02/94  R MCARDLE       ORIGINAL LAYOUT
000800*    02/19/99  R MCARDLE       Y2K -- NO DATE FIELDS ON THIS REC
000900******************************************************************
001000 01  COMMISSION-REC.
001100     05  COMMISSION-KEY.
001200         10  COM-ID              PIC 9(6).
001300     05  COM-COMPANY-ID          PIC 9(6).
001400     05  COM-INVOICE-ID          PIC 9(6).
001500     05  COM-USER-ID             PIC 9(6).
001600     05  COM-PERCENT             PIC S9(3)V99 COMP-3.
001700     05  COM-BASE-AMOUNT         PIC S9(10)V99 COMP-3.
001800     05  COM-AMOUNT              PIC S9(10)V99 COMP-3.
001900     05  COM-STATUS              PIC X(10).
002000         88  COM-STATUS-PENDING  VALUE 'PENDING'.
002100         88  COM-STATUS-APPROVED VALUE 'APPROVED'.
002200         88  COM-STATUS-PAID     VALUE 'PAID'.
002300     05  FILLER                  PIC X(16).
