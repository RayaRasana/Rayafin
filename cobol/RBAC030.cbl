000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RAYAFIN SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. RBAC030.
000700 AUTHOR. J SAYLES.
000800 INSTALLATION. RAYAFIN SYSTEMS GROUP - BATCH ACCOUNTING.
000900 DATE-WRITTEN. 11/02/94.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200****************************************************************
001300* RBAC030 -- ROLE/PERMISSION MATRIX SUBPROGRAM
001400*
001500* CALLED BY RADJ040 ONCE PER ACCESS REQUEST.  GIVEN THE ACTING
001600* MEMBER'S ROLE AND A REQUESTED PERMISSION KEY, RETURNS ALLOW
001700* OR DENY PER THE STANDING PERMISSION MATRIX, AND SETS THE
001800* DERIVED FLAGS RADJ040 NEEDS FOR ITS OWN TARGET-LEVEL RULES.
001900* DOES NOT TOUCH ANY FILE -- A PURE TABLE LOOKUP.
002000*
002100* UNRECOGNIZED ROLES OR PERMISSION KEYS ALWAYS COME BACK DENY.
002200****************************************************************
002300*    CHANGE LOG
002400*
002500*    DATE      PROGRAMMER      REQUEST    DESCRIPTION
002600*    --------  --------------  ---------  ----------------------
002700*    11/02/94  J SAYLES        RF-0160    ORIGINAL PROGRAM
002800*    08/11/97  D STOUT         RF-0271    ADD COMMISSION:CREATE-
002900*                                         SNAPSHOT AND AUDIT:READ
003000*                                         PERMISSION KEYS
003100*    02/19/99  R MCARDLE       RF-0302    Y2K -- NO DATE FIELDS
003200*                                         IN THIS SUBPROGRAM,
003300*                                         REVIEWED FOR COMPLIANCE
003400*    04/14/01  T OKONKWO       RF-0330    ADD DERIVED FLAGS FOR
003500*                                         RADJ040 (CAN-EDIT-INV,
003600*                                         CAN-DELETE-INV, ETC.)
003700****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS PERMISSION-ALPHA IS 'A' THRU 'Z'
004500     UPSI-0 IS RERUN-SWITCH.
004600****************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
004950 77  WS-UNRECOGNIZED-KEY-SW      PIC X       VALUE 'N'.
004960     88  UNRECOGNIZED-KEY        VALUE 'Y'.
004970*
005000 01  WORK-VARIABLES.
005100     05  WS-MATCH-CNT            PIC S9(4) COMP VALUE +0.
005200     05  WS-ROLE-CODE            PIC S9(2) COMP VALUE +0.
005300     05  WS-ROLE-CODE-X REDEFINES WS-ROLE-CODE PIC S99.
005400     05  WS-MATCH-CNT-X REDEFINES WS-MATCH-CNT PIC S9999.
005500     05  WS-ZERO-FLAG            PIC S9(4) COMP VALUE +0.
005600     05  WS-ZERO-FLAG-X REDEFINES WS-ZERO-FLAG PIC S9999.
005650     05  FILLER                  PIC X(06) VALUE SPACES.
005700*
005800****************************************************************
005900 LINKAGE SECTION.
006000****************************************************************
006100 01  RBAC-ROLE                   PIC X(10).
006200 01  RBAC-PERMISSION              PIC X(30).
006300 01  RBAC-DECISION                PIC X(6).
006400     88  RBAC-ALLOW              VALUE 'ALLOW'.
006500     88  RBAC-DENY               VALUE 'DENY'.
006600 01  RBAC-DERIVED-FLAGS.
006700     05  RBAC-CAN-MODIFY-PRODUCT PIC X       VALUE 'N'.
006800     05  RBAC-CAN-EDIT-INVOICE   PIC X       VALUE 'N'.
006900     05  RBAC-CAN-DELETE-INVOICE PIC X       VALUE 'N'.
007000     05  RBAC-CAN-MANAGE-USERS   PIC X       VALUE 'N'.
007100     05  RBAC-IS-OWNER           PIC X       VALUE 'N'.
007200*
007300****************************************************************
007400 PROCEDURE DIVISION USING RBAC-ROLE, RBAC-PERMISSION,
007500             RBAC-DECISION, RBAC-DERIVED-FLAGS.
007600****************************************************************
007700
007800 000-MAIN.
007810     ADD +1 TO WS-MATCH-CNT.
007820     MOVE 'N' TO WS-UNRECOGNIZED-KEY-SW.
007900     PERFORM 200-SET-DERIVED-FLAGS THRU 200-EXIT.
008000     PERFORM 100-CHECK-PERMISSION-MATRIX THRU 100-EXIT.
008050     IF RERUN-SWITCH
008060         DISPLAY 'RBAC030 ROLE=' WS-ROLE-CODE-X
008070                 ' UNRECOG=' WS-ZERO-FLAG-X
008075                 ' KEY-UNRECOG=' WS-UNRECOGNIZED-KEY-SW
008080                 ' CALLS=' WS-MATCH-CNT-X
008090     END-IF.
008100     GOBACK.
008200
008300 100-CHECK-PERMISSION-MATRIX.
008400     MOVE 'DENY  ' TO RBAC-DECISION.
008500*
008600*    TWENTY-ONE PERMISSION KEYS, EACH WITH ITS OWN ROW OF THE
008700*    MATRIX.  AN UNRECOGNIZED KEY FALLS TO WHEN OTHER AND STAYS
008800*    DENY, AS DOES AN UNRECOGNIZED ROLE WITHIN A KNOWN ROW.
008900*
009000     EVALUATE RBAC-PERMISSION
009100         WHEN 'INVOICE:CREATE'
009200             IF RBAC-ROLE = 'OWNER' OR RBAC-ROLE = 'ACCOUNTANT'
009300                 MOVE 'ALLOW ' TO RBAC-DECISION
009400             END-IF
009500         WHEN 'INVOICE:UPDATE'
009600             IF RBAC-ROLE = 'OWNER'
009700                 MOVE 'ALLOW ' TO RBAC-DECISION
009800             END-IF
009900         WHEN 'INVOICE:DELETE'
010000             IF RBAC-ROLE = 'OWNER'
010100                 MOVE 'ALLOW ' TO RBAC-DECISION
010200             END-IF
010300         WHEN 'INVOICE:LOCK'
010400             IF RBAC-ROLE = 'OWNER'
010500                 MOVE 'ALLOW ' TO RBAC-DECISION
010600             END-IF
010700         WHEN 'INVOICE:UNLOCK'
010800             IF RBAC-ROLE = 'OWNER'
010900                 MOVE 'ALLOW ' TO RBAC-DECISION
011000             END-IF
011100         WHEN 'INVOICE:READ'
011200             IF RBAC-ROLE = 'OWNER' OR RBAC-ROLE = 'ACCOUNTANT'
011300                OR RBAC-ROLE = 'SALES'
011400                 MOVE 'ALLOW ' TO RBAC-DECISION
011500             END-IF
011600         WHEN 'COMMISSION:READ'
011700             IF RBAC-ROLE = 'OWNER' OR RBAC-ROLE = 'ACCOUNTANT'
011800                OR RBAC-ROLE = 'SALES'
011900                 MOVE 'ALLOW ' TO RBAC-DECISION
012000             END-IF
012100         WHEN 'COMMISSION:APPROVE'
012200             IF RBAC-ROLE = 'OWNER'
012300                 MOVE 'ALLOW ' TO RBAC-DECISION
012400             END-IF
012500         WHEN 'COMMISSION:MARK_PAID'
012600             IF RBAC-ROLE = 'OWNER'
012700                 MOVE 'ALLOW ' TO RBAC-DECISION
012800             END-IF
012900         WHEN 'COMMISSION:CREATE_SNAPSHOT'
013000             IF RBAC-ROLE = 'OWNER' OR RBAC-ROLE = 'ACCOUNTANT'
013100                 MOVE 'ALLOW ' TO RBAC-DECISION
013200             END-IF
013300         WHEN 'CUSTOMER:READ'
013400             IF RBAC-ROLE = 'OWNER' OR RBAC-ROLE = 'ACCOUNTANT'
013500                OR RBAC-ROLE = 'SALES'
013600                 MOVE 'ALLOW ' TO RBAC-DECISION
013700             END-IF
013800         WHEN 'CUSTOMER:CREATE'
013900             IF RBAC-ROLE = 'OWNER' OR RBAC-ROLE = 'ACCOUNTANT'
014000                 MOVE 'ALLOW ' TO RBAC-DECISION
014100             END-IF
014200         WHEN 'CUSTOMER:UPDATE'
014300             IF RBAC-ROLE = 'OWNER' OR RBAC-ROLE = 'ACCOUNTANT'
014400                 MOVE 'ALLOW ' TO RBAC-DECISION
014500             END-IF
014600         WHEN 'CUSTOMER:DELETE'
014700             IF RBAC-ROLE = 'OWNER' OR RBAC-ROLE = 'ACCOUNTANT'
014800                 MOVE 'ALLOW ' TO RBAC-DECISION
014900             END-IF
015000         WHEN 'PRODUCT:READ'
015100             IF RBAC-ROLE = 'OWNER' OR RBAC-ROLE = 'ACCOUNTANT'
015200                OR RBAC-ROLE = 'SALES'
015300                 MOVE 'ALLOW ' TO RBAC-DECISION
015400             END-IF
015500         WHEN 'PRODUCT:CREATE'
015600             IF RBAC-ROLE = 'OWNER'
015700                 MOVE 'ALLOW ' TO RBAC-DECISION
015800             END-IF
015900         WHEN 'PRODUCT:UPDATE'
016000             IF RBAC-ROLE = 'OWNER'
016100                 MOVE 'ALLOW ' TO RBAC-DECISION
016200             END-IF
016300         WHEN 'PRODUCT:DELETE'
016400             IF RBAC-ROLE = 'OWNER'
016500                 MOVE 'ALLOW ' TO RBAC-DECISION
016600             END-IF
016700         WHEN 'PRODUCT:IMPORT'
016800             IF RBAC-ROLE = 'OWNER'
016900                 MOVE 'ALLOW ' TO RBAC-DECISION
017000             END-IF
017100         WHEN 'AUDIT:READ'
017200             IF RBAC-ROLE = 'OWNER' OR RBAC-ROLE = 'ACCOUNTANT'
017300                 MOVE 'ALLOW ' TO RBAC-DECISION
017400             END-IF
017500         WHEN OTHER
017550             SET UNRECOGNIZED-KEY TO TRUE
017600             CONTINUE
017700     END-EVALUATE.
017750 100-EXIT.
017760     EXIT.
017800
017900 200-SET-DERIVED-FLAGS.
018000*
018100*    DERIVED PREDICATES HELD OVER FROM THE OLD PERMISSIONS
018200*    HELPER -- RADJ040 STILL KEYS SOME OF ITS TARGET-LEVEL
018300*    RULES OFF THESE RATHER THAN RE-DERIVING THEM ITSELF.
018350*
018360*    WS-ROLE-CODE AND WS-ZERO-FLAG ARE TRACE FIELDS ONLY, SHOWN
018370*    ON THE 000-MAIN DIAGNOSTIC DISPLAY WHEN THE RERUN SWITCH IS
018380*    UP -- THEY DO NOT DRIVE ANY DECISION IN THIS SUBPROGRAM.
018390*
018400     EVALUATE RBAC-ROLE
018410         WHEN 'OWNER'      MOVE 1 TO WS-ROLE-CODE
018420         WHEN 'ACCOUNTANT' MOVE 2 TO WS-ROLE-CODE
018430         WHEN 'SALES'      MOVE 3 TO WS-ROLE-CODE
018440         WHEN OTHER        MOVE 0 TO WS-ROLE-CODE
018450     END-EVALUATE.
018460     IF WS-ROLE-CODE = 0
018470         MOVE 1 TO WS-ZERO-FLAG
018480     ELSE
018490         MOVE 0 TO WS-ZERO-FLAG
018495     END-IF.
018500     MOVE 'N' TO RBAC-CAN-MODIFY-PRODUCT.
018600     MOVE 'N' TO RBAC-CAN-EDIT-INVOICE.
018700     MOVE 'N' TO RBAC-CAN-DELETE-INVOICE.
018800     MOVE 'N' TO RBAC-CAN-MANAGE-USERS.
018900     MOVE 'N' TO RBAC-IS-OWNER.
019000*
019050*    ONLY THE OWNER ROLE GETS ANY OF THE FIVE DERIVED FLAGS --
019060*    SKIP STRAIGHT TO THE EXIT FOR ANY OTHER ROLE, THE N'S SET
019070*    ABOVE ALREADY STAND.
019080*
019100     IF RBAC-ROLE NOT = 'OWNER'
019150         GO TO 200-EXIT
019160     END-IF.
019200     MOVE 'Y' TO RBAC-CAN-MODIFY-PRODUCT.
019300     MOVE 'Y' TO RBAC-CAN-EDIT-INVOICE.
019400     MOVE 'Y' TO RBAC-CAN-DELETE-INVOICE.
019500     MOVE 'Y' TO RBAC-CAN-MANAGE-USERS.
019600     MOVE 'Y' TO RBAC-IS-OWNER.
019650 200-EXIT.
019680     EXIT.
